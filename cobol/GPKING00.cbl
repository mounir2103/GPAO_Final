000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPKING00.
000300 AUTHOR.        R D MERCER.
000400 INSTALLATION.  GPAO PRODUCTION CONTROL - PLANT 2 DATA CENTER.
000500 DATE-WRITTEN.  10/03/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900 ******************************************************************
001000 *REMARKS.
001100 *
001200 *          THE PROGRAM'S PROCEDURE INCLUDES
001300 *                THE MODIFIED KING'S ALGORITHM CELL-REARRANGEMENT
001400 *                ANALYSIS AND THE FINAL MATRIX REPORT FOR
001500 *                PRODUCTION PLANNING
001600 *
001700 *          IT REORDERS THE PRODUCT X MACHINE INCIDENCE MATRIX
001800 *          BUILT BY GPMATBLD SO THAT PRODUCTS SHARING MACHINES
001900 *          CLUSTER TOGETHER ON THE PRINTED MATRIX, BY REPEATED
002000 *          BINARY-WEIGHTED ROW AND COLUMN SORTING
002100 *
002200 ******************************************************************
002300           INPUT               - ARTICLE-MASTER, MACHINE-MASTER,
002400                                  ROUTING-INPUT (VIA GPMATBLD CALL)
002500
002600           OUTPUT FILE PRODUCED - UT-S-REPORT (KING MATRIX REPORT)
002700
002800           DUMP FILE            - SYSOUT
002900 ******************************************************************
003000 *    CHANGE LOG
003100 *    10/03/95  RDM  GP-026  ORIGINAL PROGRAM - MODIFIED KING'S
003200 *                           ALGORITHM CELL REARRANGEMENT FOR THE
003300 *                           PRODUCTION PLANNING REPORT
003400 *    06/21/96  TLC  GP-030  RAISED MAX-PRODUCTS FROM 20 TO 30 IN
003500 *                           GPMATRIX.CPY - NO LOGIC CHANGE HERE
003600 *    03/14/97  TLC  GP-044  REPLACED THE EXCHANGE SORT IN 200/400
003700 *                           WITH A STABLE INSERTION SORT - THE OLD
003800 *                           SORT WAS REORDERING TIED MACHINES AND
003900 *                           CONFUSING THE PLANNING ANALYSTS
004000 *    11/19/99  RDM  GP-Y2K  NO DATE FIELDS IN THIS PROGRAM -
004100 *                           REVIEWED AND FOUND COMPLIANT
004150 *    11/08/04  JLP  GP-065  ROW STUB OF THE MATRIX REPORT NOW
004160 *                           PRINTS THE ARTICLE NAME (FROM THE NEW
004170 *                           GP-PRODUCT-NAME-TAB) INSTEAD OF THE
004180 *                           ARTICLE NUMBER - PLANNING ASKED FOR
004190 *                           NAMES SINCE THE KUZIACK CELL REPORT
004195 *                           ALREADY SHOWS NUMBERS ONLY
004200 ******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS WS-TRACE-ON
005200            OFF STATUS IS WS-TRACE-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT KING-REPORT ASSIGN TO UT-S-REPORT.
005800
005900 DATA DIVISION.
006000
006100 FILE SECTION.
006200
006300 FD  KING-REPORT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 133 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS KING-REPORT-LINE.
006900 01  KING-REPORT-LINE             PIC X(133).
007000
007100 WORKING-STORAGE SECTION.
007200
007300 01  PROGRAM-INDICATOR-SWITCHES.
007400 *    UPSI-0 IS SET ON AT THE JCL EXEC STEP WHEN OPERATIONS NEEDS A
007500 *    TRACE OF EACH ROW/COLUMN SWAP - NORMALLY LEFT OFF.
007600     05  WS-STABLE-SW                 PIC X(3)   VALUE SPACES.
007700         88  MATRIX-STABLE                         VALUE 'YES'.
007800     05  WS-FIRST-PASS-SW              PIC X(3)   VALUE 'YES'.
007900         88  FIRST-ITERATION                       VALUE 'YES'.
008000     05  FILLER                       PIC X(01).
008100
008200 01  WS-REPORT-CONTROLS.
008300     05  WS-PAGE-COUNT                PIC S9(3)  COMP-3 VALUE ZERO.
008400     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP-3 VALUE +50.
008500     05  WS-LINES-USED                PIC S9(2)  COMP-3 VALUE +51.
008600     05  WS-LINE-SPACING              PIC S9(1)  COMP-3 VALUE ZERO.
008700     05  FILLER                       PIC X(01).
008800
008900 01  WS-ITERATION-CONTROL.
009000     05  WS-ITERATION-CT              PIC S9(4)  COMP-3 VALUE 1.
009100     05  WS-ITERATION-CT-U REDEFINES
009200         WS-ITERATION-CT              PIC 9(4)   COMP-3.
009300     05  FILLER                       PIC X(01).
009400
009500 01  WS-SORT-SUBSCRIPTS.
009600     05  WS-SORT-I                    PIC 9(4)   COMP-3 VALUE ZERO.
009700     05  WS-SORT-J                    PIC 9(4)   COMP-3 VALUE ZERO.
009800     05  WS-SORT-R                    PIC 9(4)   COMP-3 VALUE ZERO.
009900     05  WS-SORT-ROW-TGT              PIC 9(4)   COMP-3 VALUE ZERO.
010000     05  WS-SORT-COL-TGT              PIC 9(4)   COMP-3 VALUE ZERO.
010100     05  FILLER                       PIC X(01).
010200
010300 01  WS-BINARY-WEIGHTS.
010400     05  WS-POWER-OF-2                PIC S9(10) COMP-3 VALUE 1.
010500     05  WS-ROW-WEIGHT-TAB OCCURS 30 TIMES
010600                                      PIC S9(10) COMP-3.
010700     05  WS-COL-WEIGHT-TAB OCCURS 20 TIMES
010800                                      PIC S9(10) COMP-3.
010900     05  FILLER                       PIC X(01).
011000
011100 01  WS-COMPUTED-VALUES.
011200     05  WS-ROW-VALUE-TAB  OCCURS 30 TIMES
011300                                      PIC S9(10) COMP-3.
011400     05  WS-COL-VALUE-TAB  OCCURS 20 TIMES
011500                                      PIC S9(10) COMP-3.
011600     05  WS-PREV-ROW-VALUE-TAB OCCURS 30 TIMES
011700                                      PIC S9(10) COMP-3.
011800     05  WS-PREV-COL-VALUE-TAB OCCURS 20 TIMES
011900                                      PIC S9(10) COMP-3.
012000     05  FILLER                       PIC X(01).
012100
012200 01  WS-ROW-SWAP-AREA.
012300     05  WS-TEMP-ROW-VALUE            PIC S9(10) COMP-3.
012400     05  WS-TEMP-PRODUCT-ID           PIC 9(9)   COMP-3.
012450     05  WS-TEMP-PRODUCT-NAME         PIC X(30).            GP-065
012500     05  WS-TEMP-CELL-GROUP           PIC X(20).
012600     05  FILLER                       PIC X(01).
012700
012800 01  WS-COL-SWAP-AREA.
012900     05  WS-TEMP-COL-VALUE            PIC S9(10) COMP-3.
013000     05  WS-TEMP-MACHINE-ID           PIC 9(9)   COMP-3.
013100     05  WS-TEMP-MACHINE-NAME         PIC X(30).
013200     05  WS-TEMP-COL-CELLS-TAB OCCURS 30 TIMES
013300                                      PIC 9(1).
013400     05  FILLER                       PIC X(01).
013500
013600 01  WS-DIAGNOSTIC-FIELDS.
013700 *    TRACE FIELDS FOR THE UPSI-0 SWAP TRACE (GP-044) - SHOW WHICH
013800 *    PRODUCT OR MACHINE WAS LAST MOVED DURING THE INSERTION SORT.
013900     05  WS-LAST-PRODUCT-MOVED        PIC 9(9)          VALUE ZERO.
014000     05  WS-LAST-PRODUCT-MOVED-X REDEFINES
014100         WS-LAST-PRODUCT-MOVED        PIC X(9).
014200     05  WS-LAST-MACHINE-MOVED        PIC 9(9)          VALUE ZERO.
014300     05  WS-LAST-MACHINE-MOVED-X REDEFINES
014400         WS-LAST-MACHINE-MOVED        PIC X(9).
014500     05  FILLER                       PIC X(01).
014600
014700 COPY GPMATRIX.
014800
014900 01  DISPLAY-LINE.
015000     05  DISP-MESSAGE      PIC X(45).
015100     05  DISP-VALUE        PIC ZZZZZ9.
015200     05  FILLER            PIC X(01).
015300
015400 * PROGRAM REPORT LINES.
015500
015600 01  HL-HEADER-1.
015700     05  FILLER            PIC X(1)   VALUE SPACES.
015800     05  FILLER            PIC X(35) VALUE
015900         'GPAO - KINGS ALGORITHM FINAL MATRIX'.
016000     05  FILLER            PIC X(5)   VALUE SPACES.
016100     05  FILLER            PIC X(12)  VALUE 'ITERATIONS: '.
016200     05  RPT-ITERATIONS    PIC ZZZ9.
016300     05  FILLER            PIC X(54) VALUE SPACES.
016400     05  FILLER            PIC X(5)   VALUE 'PAGE '.
016500     05  RPT-PAGE-NO       PIC ZZZ.
016600     05  FILLER            PIC X(14)  VALUE SPACES.
016700
016800 01  LL-LEGEND-LINE.
016900     05  FILLER            PIC X(4)   VALUE 'COL '.
017000     05  LL-COL-NO         PIC Z9.
017100     05  FILLER            PIC X(2)   VALUE SPACES.
017200     05  FILLER            PIC X(9)   VALUE 'MACHINE: '.
017300     05  LL-MACHINE-ID     PIC ZZZZZZZZ9.
017400     05  FILLER            PIC X(2)   VALUE SPACES.
017500     05  FILLER            PIC X(6)   VALUE 'NAME: '.
017600     05  LL-MACHINE-NAME   PIC X(30).
017700     05  FILLER            PIC X(69)  VALUE SPACES.
017800
017900 01  CL-COLUMN-HDR-LINE.
018000     05  FILLER            PIC X(19)  VALUE 'COLUMN NUMBERS -->'.
018100     05  CL-COL-NUMBERS    PIC X(80).
018200     05  FILLER            PIC X(34)  VALUE SPACES.
018300
018400 01  RL-MATRIX-ROW-LINE.
018500     05  FILLER            PIC X(8)   VALUE 'PRODUCT '.
018600     05  RL-PRODUCT-NAME   PIC X(30).                       GP-065
018700     05  FILLER            PIC X(2)   VALUE SPACES.
018800     05  RL-CELL-VALUES    PIC X(80).
018900     05  FILLER            PIC X(13)  VALUE SPACES.          GP-065
019000
019100 01  TL-TRACE-LINE.
019200     05  FILLER            PIC X(21)  VALUE 'GPKING00 TRACE - ROW '.
019300     05  TL-ROW-NO         PIC ZZZ9.
019400     05  FILLER            PIC X(3)   VALUE SPACES.
019500     05  FILLER            PIC X(9)   VALUE 'PRODUCT: '.
019600     05  TL-PRODUCT-ID     PIC ZZZZZZZZ9.
019700     05  FILLER            PIC X(87)  VALUE SPACES.
019800
019900 PROCEDURE DIVISION.
020000
020100 000-MAIN.
020200
020300     CALL 'GPMATBLD' USING GP-MATRIX-REQUEST, GP-INCIDENCE-MATRIX.
020400     IF NOT GP-REQ-OK
020500        DISPLAY 'GPKING00 - ABEND - GPMATBLD RETURN CODE '
020600                 GP-REQ-RETURN-CODE
020700        MOVE 16 TO RETURN-CODE
020800        GOBACK.
020900     OPEN OUTPUT KING-REPORT.
021000     PERFORM 050-COMPUTE-WEIGHT-TABLES THRU 050-EXIT.
021100     MOVE 1 TO WS-ITERATION-CT.
021200     MOVE 'YES' TO WS-FIRST-PASS-SW.
021300     MOVE SPACES TO WS-STABLE-SW.
021400     PERFORM 100-RUN-ONE-ITERATION THRU 100-EXIT
021500         UNTIL WS-ITERATION-CT > 20
021600            OR MATRIX-STABLE.
021700     PERFORM 600-PRINT-MATRIX THRU 600-EXIT.
021800     CLOSE KING-REPORT.
021900     MOVE ZERO TO RETURN-CODE.
022000     GOBACK.
022100
022200 000-EXIT.
022300     EXIT.
022400
022500 *    050-COMPUTE-WEIGHT-TABLES BUILDS THE BINARY POSITIONAL WEIGHTS
022600 *    ONCE PER RUN - WEIGHT(POSITION) DEPENDS ONLY ON HOW MANY ROWS
022700 *    OR COLUMNS THERE ARE, NOT ON WHICH PRODUCT OR MACHINE OCCUPIES
022800 *    THE POSITION, SO IT NEVER CHANGES BETWEEN ITERATIONS.
022900
023000 050-COMPUTE-WEIGHT-TABLES.
023100
023200     MOVE 1 TO WS-POWER-OF-2.
023300     PERFORM 052-SET-ONE-ROW-WEIGHT THRU 052-EXIT
023400         VARYING WS-SORT-I FROM GP-REQ-PRODUCT-COUNT BY -1
023500           UNTIL WS-SORT-I < 1.
023600     MOVE 1 TO WS-POWER-OF-2.
023700     PERFORM 054-SET-ONE-COL-WEIGHT THRU 054-EXIT
023800         VARYING WS-SORT-J FROM GP-REQ-MACHINE-COUNT BY -1
023900           UNTIL WS-SORT-J < 1.
024000
024100 050-EXIT.
024200     EXIT.
024300
024400 052-SET-ONE-ROW-WEIGHT.
024500
024600     MOVE WS-POWER-OF-2 TO WS-ROW-WEIGHT-TAB (WS-SORT-I).
024700     COMPUTE WS-POWER-OF-2 = WS-POWER-OF-2 * 2.
024800
024900 052-EXIT.
025000     EXIT.
025100
025200 054-SET-ONE-COL-WEIGHT.
025300
025400     MOVE WS-POWER-OF-2 TO WS-COL-WEIGHT-TAB (WS-SORT-J).
025500     COMPUTE WS-POWER-OF-2 = WS-POWER-OF-2 * 2.
025600
025700 054-EXIT.
025800     EXIT.
025900
026000 *    100-RUN-ONE-ITERATION IS ONE PASS OF THE MODIFIED KING'S
026100 *    ALGORITHM - SORT ROWS ON THE CURRENT COLUMN ORDER, SORT
026200 *    COLUMNS ON THE NEW ROW ORDER, THEN CHECK WHETHER EITHER
026300 *    ORDERING ACTUALLY MOVED FROM THE PRIOR ITERATION.
026400
026500 100-RUN-ONE-ITERATION.
026600
026700     PERFORM 110-COMPUTE-ROW-VALUES THRU 110-EXIT.
026800     PERFORM 200-SORT-ROWS-DESCENDING THRU 200-EXIT.
026900     PERFORM 300-COMPUTE-COL-VALUES THRU 300-EXIT.
027000     PERFORM 400-SORT-COLS-DESCENDING THRU 400-EXIT.
027100     PERFORM 110-COMPUTE-ROW-VALUES THRU 110-EXIT.
027200     PERFORM 300-COMPUTE-COL-VALUES THRU 300-EXIT.
027300     PERFORM 500-CHECK-STABLE THRU 500-EXIT.
027400     PERFORM 520-SAVE-PREVIOUS-VALUES THRU 520-EXIT.
027500     ADD 1 TO WS-ITERATION-CT.
027600
027700 100-EXIT.
027800     EXIT.
027900
028000 110-COMPUTE-ROW-VALUES.
028100
028200     PERFORM 120-COMPUTE-ONE-ROW-VALUE THRU 120-EXIT
028300         VARYING WS-SORT-I FROM 1 BY 1
028400           UNTIL WS-SORT-I > GP-REQ-PRODUCT-COUNT.
028500
028600 110-EXIT.
028700     EXIT.
028800
028900 120-COMPUTE-ONE-ROW-VALUE.
029000
029100     MOVE ZERO TO WS-ROW-VALUE-TAB (WS-SORT-I).
029200     PERFORM 125-ADD-ONE-CELL-TO-ROW THRU 125-EXIT
029300         VARYING WS-SORT-J FROM 1 BY 1
029400           UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
029500
029600 120-EXIT.
029700     EXIT.
029800
029900 125-ADD-ONE-CELL-TO-ROW.
030000
030100     IF GP-CELL-COL (WS-SORT-I, WS-SORT-J) = 1
030200        COMPUTE WS-ROW-VALUE-TAB (WS-SORT-I) =
030300                WS-ROW-VALUE-TAB (WS-SORT-I) +
030400                WS-COL-WEIGHT-TAB (WS-SORT-J).
030500
030600 125-EXIT.
030700     EXIT.
030800
030900 *    200-SORT-ROWS-DESCENDING - STABLE INSERTION SORT (GP-044) ON
031000 *    WS-ROW-VALUE-TAB, CARRYING GP-PRODUCT-ID-TAB AND THE CELL ROW
031100 *    ALONG WITH EACH KEY SO THE MATRIX STAYS IN STEP WITH THE
031200 *    REORDERED ROW LIST.
031300
031400 200-SORT-ROWS-DESCENDING.                                        GP-044
031500
031600     PERFORM 210-INSERT-ONE-ROW THRU 210-EXIT
031700         VARYING WS-SORT-I FROM 2 BY 1
031800           UNTIL WS-SORT-I > GP-REQ-PRODUCT-COUNT.
031900
032000 200-EXIT.
032100     EXIT.
032200
032300 210-INSERT-ONE-ROW.
032400
032500     MOVE WS-ROW-VALUE-TAB (WS-SORT-I)    TO WS-TEMP-ROW-VALUE.
032600     MOVE GP-PRODUCT-ID-TAB (WS-SORT-I)   TO WS-TEMP-PRODUCT-ID.
032650     MOVE GP-PRODUCT-NAME-TAB (WS-SORT-I) TO                 GP-065
032660         WS-TEMP-PRODUCT-NAME.                                GP-065
032700     MOVE GP-CELL-ROW (WS-SORT-I)         TO WS-TEMP-CELL-GROUP.
032800     MOVE WS-SORT-I TO WS-SORT-J.
032900     SUBTRACT 1 FROM WS-SORT-J.
033000     PERFORM 220-SHIFT-ONE-ROW THRU 220-EXIT
033100         UNTIL WS-SORT-J < 1
033200            OR WS-ROW-VALUE-TAB (WS-SORT-J) >= WS-TEMP-ROW-VALUE.
033300     ADD 1 TO WS-SORT-J.
033400     MOVE WS-TEMP-ROW-VALUE    TO WS-ROW-VALUE-TAB (WS-SORT-J).
033500     MOVE WS-TEMP-PRODUCT-ID   TO GP-PRODUCT-ID-TAB (WS-SORT-J).
033550     MOVE WS-TEMP-PRODUCT-NAME TO                             GP-065
033560         GP-PRODUCT-NAME-TAB (WS-SORT-J).                     GP-065
033600     MOVE WS-TEMP-CELL-GROUP   TO GP-CELL-ROW (WS-SORT-J).
033700     MOVE WS-TEMP-PRODUCT-ID   TO WS-LAST-PRODUCT-MOVED.
033800     IF WS-TRACE-ON
033900        MOVE WS-SORT-J          TO TL-ROW-NO
034000        MOVE WS-TEMP-PRODUCT-ID TO TL-PRODUCT-ID
034100        DISPLAY TL-TRACE-LINE.
034200
034300 210-EXIT.
034400     EXIT.
034500
034600 220-SHIFT-ONE-ROW.
034700
034800     COMPUTE WS-SORT-ROW-TGT = WS-SORT-J + 1.
034900     MOVE WS-ROW-VALUE-TAB (WS-SORT-J)    TO
035000          WS-ROW-VALUE-TAB (WS-SORT-ROW-TGT).
035100     MOVE GP-PRODUCT-ID-TAB (WS-SORT-J)   TO
035200          GP-PRODUCT-ID-TAB (WS-SORT-ROW-TGT).
035250     MOVE GP-PRODUCT-NAME-TAB (WS-SORT-J) TO                 GP-065
035260          GP-PRODUCT-NAME-TAB (WS-SORT-ROW-TGT).              GP-065
035300     MOVE GP-CELL-ROW (WS-SORT-J)         TO
035400          GP-CELL-ROW (WS-SORT-ROW-TGT).
035500     SUBTRACT 1 FROM WS-SORT-J.
035600
035700 220-EXIT.
035800     EXIT.
035900
036000 300-COMPUTE-COL-VALUES.
036100
036200     PERFORM 305-COMPUTE-ONE-COL-VALUE THRU 305-EXIT
036300         VARYING WS-SORT-J FROM 1 BY 1
036400           UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
036500
036600 300-EXIT.
036700     EXIT.
036800
036900 305-COMPUTE-ONE-COL-VALUE.
037000
037100     MOVE ZERO TO WS-COL-VALUE-TAB (WS-SORT-J).
037200     PERFORM 308-ADD-ONE-CELL-TO-COL THRU 308-EXIT
037300         VARYING WS-SORT-I FROM 1 BY 1
037400           UNTIL WS-SORT-I > GP-REQ-PRODUCT-COUNT.
037500
037600 305-EXIT.
037700     EXIT.
037800
037900 308-ADD-ONE-CELL-TO-COL.
038000
038100     IF GP-CELL-COL (WS-SORT-I, WS-SORT-J) = 1
038200        COMPUTE WS-COL-VALUE-TAB (WS-SORT-J) =
038300                WS-COL-VALUE-TAB (WS-SORT-J) +
038400                WS-ROW-WEIGHT-TAB (WS-SORT-I).
038500
038600 308-EXIT.
038700     EXIT.
038800
038900 *    400-SORT-COLS-DESCENDING - SAME STABLE INSERTION SORT (GP-044)
039000 *    AS 200-SORT-ROWS-DESCENDING, BUT A COLUMN'S CELLS ARE NOT
039100 *    CONTIGUOUS IN STORAGE SO EACH ROW'S CELL MUST BE MOVED ONE AT
039200 *    A TIME (415/425/430) INSTEAD OF BY A SINGLE GROUP MOVE.
039300
039400 400-SORT-COLS-DESCENDING.                                        GP-044
039500
039600     PERFORM 410-INSERT-ONE-COL THRU 410-EXIT
039700         VARYING WS-SORT-I FROM 2 BY 1
039800           UNTIL WS-SORT-I > GP-REQ-MACHINE-COUNT.
039900
040000 400-EXIT.
040100     EXIT.
040200
040300 410-INSERT-ONE-COL.
040400
040500     MOVE WS-COL-VALUE-TAB (WS-SORT-I)    TO WS-TEMP-COL-VALUE.
040600     MOVE GP-MACHINE-ID-TAB (WS-SORT-I)   TO WS-TEMP-MACHINE-ID.
040700     MOVE GP-MACHINE-NAME-TAB (WS-SORT-I) TO WS-TEMP-MACHINE-NAME.
040800     PERFORM 415-SAVE-ONE-COL-CELL THRU 415-EXIT
040900         VARYING WS-SORT-R FROM 1 BY 1
041000           UNTIL WS-SORT-R > GP-REQ-PRODUCT-COUNT.
041100     MOVE WS-SORT-I TO WS-SORT-J.
041200     SUBTRACT 1 FROM WS-SORT-J.
041300     PERFORM 420-SHIFT-ONE-COL THRU 420-EXIT
041400         UNTIL WS-SORT-J < 1
041500            OR WS-COL-VALUE-TAB (WS-SORT-J) >= WS-TEMP-COL-VALUE.
041600     ADD 1 TO WS-SORT-J.
041700     MOVE WS-TEMP-COL-VALUE    TO WS-COL-VALUE-TAB (WS-SORT-J).
041800     MOVE WS-TEMP-MACHINE-ID   TO GP-MACHINE-ID-TAB (WS-SORT-J).
041900     MOVE WS-TEMP-MACHINE-NAME TO GP-MACHINE-NAME-TAB (WS-SORT-J).
042000     PERFORM 425-RESTORE-ONE-COL-CELL THRU 425-EXIT
042100         VARYING WS-SORT-R FROM 1 BY 1
042200           UNTIL WS-SORT-R > GP-REQ-PRODUCT-COUNT.
042300     MOVE WS-TEMP-MACHINE-ID TO WS-LAST-MACHINE-MOVED.
042400
042500 410-EXIT.
042600     EXIT.
042700
042800 415-SAVE-ONE-COL-CELL.
042900
043000     MOVE GP-CELL-COL (WS-SORT-R, WS-SORT-I) TO
043100          WS-TEMP-COL-CELLS-TAB (WS-SORT-R).
043200
043300 415-EXIT.
043400     EXIT.
043500
043600 420-SHIFT-ONE-COL.
043700
043800     MOVE WS-SORT-J TO WS-SORT-COL-TGT.
043900     ADD 1 TO WS-SORT-COL-TGT.
044000     MOVE WS-COL-VALUE-TAB (WS-SORT-J)    TO
044100          WS-COL-VALUE-TAB (WS-SORT-COL-TGT).
044200     MOVE GP-MACHINE-ID-TAB (WS-SORT-J)   TO
044300          GP-MACHINE-ID-TAB (WS-SORT-COL-TGT).
044400     MOVE GP-MACHINE-NAME-TAB (WS-SORT-J) TO
044500          GP-MACHINE-NAME-TAB (WS-SORT-COL-TGT).
044600     PERFORM 430-SHIFT-ONE-COL-CELL THRU 430-EXIT
044700         VARYING WS-SORT-R FROM 1 BY 1
044800           UNTIL WS-SORT-R > GP-REQ-PRODUCT-COUNT.
044900     SUBTRACT 1 FROM WS-SORT-J.
045000
045100 420-EXIT.
045200     EXIT.
045300
045400 430-SHIFT-ONE-COL-CELL.
045500
045600     MOVE GP-CELL-COL (WS-SORT-R, WS-SORT-J) TO
045700          GP-CELL-COL (WS-SORT-R, WS-SORT-J + 1).
045800
045900 430-EXIT.
046000     EXIT.
046100
046200 425-RESTORE-ONE-COL-CELL.
046300
046400     MOVE WS-TEMP-COL-CELLS-TAB (WS-SORT-R) TO
046500          GP-CELL-COL (WS-SORT-R, WS-SORT-J).
046600
046700 425-EXIT.
046800     EXIT.
046900
047000 *    500-CHECK-STABLE COMPARES THIS ITERATION'S FULLY-REARRANGED
047100 *    ROW-VALUE AND COLUMN-VALUE LISTS TO THE PRIOR ITERATION'S -
047200 *    THE FIRST ITERATION HAS NOTHING TO COMPARE AGAINST SO IT NEVER
047300 *    STOPS THE LOOP BY ITSELF.
047400
047500 500-CHECK-STABLE.
047600
047700     IF FIRST-ITERATION
047800        MOVE 'NO ' TO WS-FIRST-PASS-SW
047900        MOVE SPACES TO WS-STABLE-SW
048000     ELSE
048100        MOVE 'YES' TO WS-STABLE-SW
048200        PERFORM 510-COMPARE-ONE-ROW-VALUE THRU 510-EXIT
048300            VARYING WS-SORT-I FROM 1 BY 1
048400              UNTIL WS-SORT-I > GP-REQ-PRODUCT-COUNT
048500        PERFORM 512-COMPARE-ONE-COL-VALUE THRU 512-EXIT
048600            VARYING WS-SORT-J FROM 1 BY 1
048700              UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
048800
048900 500-EXIT.
049000     EXIT.
049100
049200 510-COMPARE-ONE-ROW-VALUE.
049300
049400     IF WS-ROW-VALUE-TAB (WS-SORT-I) NOT =
049500        WS-PREV-ROW-VALUE-TAB (WS-SORT-I)
049600           MOVE 'NO ' TO WS-STABLE-SW.
049700
049800 510-EXIT.
049900     EXIT.
050000
050100 512-COMPARE-ONE-COL-VALUE.
050200
050300     IF WS-COL-VALUE-TAB (WS-SORT-J) NOT =
050400        WS-PREV-COL-VALUE-TAB (WS-SORT-J)
050500           MOVE 'NO ' TO WS-STABLE-SW.
050600
050700 512-EXIT.
050800     EXIT.
050900
051000 520-SAVE-PREVIOUS-VALUES.
051100
051200     PERFORM 522-SAVE-ONE-ROW-VALUE
051300         THRU 522-EXIT
051400         VARYING WS-SORT-I FROM 1 BY 1
051500           UNTIL WS-SORT-I > GP-REQ-PRODUCT-COUNT.
051600     PERFORM 524-SAVE-ONE-COL-VALUE
051700         THRU 524-EXIT
051800         VARYING WS-SORT-J FROM 1 BY 1
051900           UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
052000
052100 520-EXIT.
052200     EXIT.
052300
052400 522-SAVE-ONE-ROW-VALUE.
052500
052600     MOVE WS-ROW-VALUE-TAB (WS-SORT-I) TO
052700          WS-PREV-ROW-VALUE-TAB (WS-SORT-I).
052800
052900 522-EXIT.
053000     EXIT.
053100
053200 524-SAVE-ONE-COL-VALUE.
053300
053400     MOVE WS-COL-VALUE-TAB (WS-SORT-J) TO
053500          WS-PREV-COL-VALUE-TAB (WS-SORT-J).
053600
053700 524-EXIT.
053800     EXIT.
053900
054000 *    600-PRINT-MATRIX PRINTS THE FINAL REORDERED MATRIX ONCE - NO
054100 *    CONTROL BREAKS ARE NEEDED SINCE ONLY THE FINAL ITERATION IS
054150 *    PRINTED.  THE MACHINE LEGEND GIVES THE FULL MACHINE NAME FOR
054200 *    EACH COLUMN NUMBER SINCE 20 FULL NAMES WILL NOT FIT ACROSS ONE
054300 *    PRINT LINE.
054400
054500 600-PRINT-MATRIX.
054600
054700     SUBTRACT 1 FROM WS-ITERATION-CT GIVING WS-ITERATION-CT-U.
054800     MOVE WS-ITERATION-CT-U TO RPT-ITERATIONS.
054900     PERFORM 950-HEADINGS THRU 950-EXIT.
055000     PERFORM 610-PRINT-ONE-LEGEND-LINE THRU 610-EXIT
055100         VARYING WS-SORT-J FROM 1 BY 1
055200           UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
055300     MOVE SPACES TO CL-COL-NUMBERS.
055400     PERFORM 630-BUILD-ONE-COL-NUMBER THRU 630-EXIT
055500         VARYING WS-SORT-J FROM 1 BY 1
055600           UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
055700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
055800     MOVE 1 TO WS-LINE-SPACING.
055900     WRITE KING-REPORT-LINE FROM CL-COLUMN-HDR-LINE
056000         AFTER ADVANCING WS-LINE-SPACING.
056100     ADD WS-LINE-SPACING TO WS-LINES-USED.
056200     PERFORM 640-PRINT-ONE-MATRIX-ROW THRU 640-EXIT
056300         VARYING WS-SORT-I FROM 1 BY 1
056400           UNTIL WS-SORT-I > GP-REQ-PRODUCT-COUNT.
056500
056600 600-EXIT.
056700     EXIT.
056800
056900 610-PRINT-ONE-LEGEND-LINE.
057000
057100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
057200     MOVE WS-SORT-J TO LL-COL-NO.
057300     MOVE GP-MACHINE-ID-TAB (WS-SORT-J)   TO LL-MACHINE-ID.
057400     MOVE GP-MACHINE-NAME-TAB (WS-SORT-J) TO LL-MACHINE-NAME.
057500     MOVE 1 TO WS-LINE-SPACING.
057600     WRITE KING-REPORT-LINE FROM LL-LEGEND-LINE
057700         AFTER ADVANCING WS-LINE-SPACING.
057800     ADD WS-LINE-SPACING TO WS-LINES-USED.
057900
058000 610-EXIT.
058100     EXIT.
058200
058300 630-BUILD-ONE-COL-NUMBER.
058400
058500     MOVE WS-SORT-J TO LL-COL-NO.
058600     COMPUTE WS-SORT-R = ((WS-SORT-J - 1) * 3) + 1.
058700     MOVE LL-COL-NO TO CL-COL-NUMBERS (WS-SORT-R : 2).
058800
058900 630-EXIT.
059000     EXIT.
059100
059200 640-PRINT-ONE-MATRIX-ROW.
059300
059400     MOVE SPACES TO RL-CELL-VALUES.
059450     MOVE GP-PRODUCT-NAME-TAB (WS-SORT-I) TO RL-PRODUCT-NAME.  GP-065
059600     PERFORM 650-BUILD-ONE-CELL THRU 650-EXIT
059700         VARYING WS-SORT-J FROM 1 BY 1
059800           UNTIL WS-SORT-J > GP-REQ-MACHINE-COUNT.
059900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060000     MOVE 1 TO WS-LINE-SPACING.
060100     WRITE KING-REPORT-LINE FROM RL-MATRIX-ROW-LINE
060200         AFTER ADVANCING WS-LINE-SPACING.
060300     ADD WS-LINE-SPACING TO WS-LINES-USED.
060400
060500 640-EXIT.
060600     EXIT.
060700
060800 650-BUILD-ONE-CELL.
060900
061000     COMPUTE WS-SORT-R = ((WS-SORT-J - 1) * 2) + 1.
061100     MOVE GP-CELL-COL (WS-SORT-I, WS-SORT-J) TO
061200          RL-CELL-VALUES (WS-SORT-R : 1).
061300
061400 650-EXIT.
061500     EXIT.
061600
061700 790-CHECK-PAGINATION.
061800
061900     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
062000        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
062100           PERFORM 950-HEADINGS THRU 950-EXIT.
062200
062300 790-EXIT.
062400     EXIT.
062500
062600 950-HEADINGS.
062700
062800     ADD 1 TO WS-PAGE-COUNT.
062900     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
063000     WRITE KING-REPORT-LINE FROM HL-HEADER-1
063100         AFTER ADVANCING TOP-OF-FORM.
063200     MOVE 1 TO WS-LINES-USED.
063300
063400 950-EXIT.
063500     EXIT.
