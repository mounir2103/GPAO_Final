000100******************************************************************
000200*    GPMATRIX  --  PRODUCT X MACHINE INCIDENCE MATRIX LAYOUT     *
000300*    SHARED BY GPMATBLD (BUILDS IT), GPKUZI00 (ISLAND/CELL       *
000400*    FORMATION) AND GPKING00 (MODIFIED KING'S ALGORITHM).        *
000500*    ROWS = ARTICLES IN ARTICLE-MASTER READ ORDER (1..GP-MAX-    *
000600*    PRODUCTS).  COLUMNS = MACHINES IN MACHINE-MASTER READ       *
000700*    ORDER (1..GP-MAX-MACHINES).  CELL = 1 WHEN A ROUTING-INPUT  *
000800*    RECORD EXISTS FOR THE (ARTICLE,MACHINE) PAIR WITH           *
000900*    OPERATION-NUMBER GREATER THAN ZERO.                         *
001000*------------------------------------------------------------------
001100*    THE GP-MAX-PRODUCTS / GP-MAX-MACHINES BOUNDS ARE A COBOL    *
001200*    TABLE-SIZE LIMIT NOT PRESENT IN THE ORIGINAL ON-LINE        *
001300*    PLANNING SYSTEM; THEY ARE SIZED SO THE BINARY ROW/COLUMN    *
001400*    WEIGHTS USED BY GPKING00 CANNOT OVERFLOW GP-ROW-VALUE /     *
001500*    GP-COL-VALUE (SEE GPKING00 PARAGRAPH 000-MAIN REMARKS).     *
001600*------------------------------------------------------------------
001700*    CHANGE LOG
001800*    08/09/94  RDM  GP-000  ORIGINAL LAYOUT FOR CELL PROJECT
001900*    06/21/96  TLC  GP-030  RAISED MAX-PRODUCTS FROM 20 TO 30
002000*                           AFTER THE ROD-134 LINE ADDED A THIRD
002100*                           ASSEMBLY CELL - SEE GP-030 REQUEST
002200*    09/03/96  TLC  GP-035  ADDED INDEXED BY TO THE PRODUCT,
002300*                           MACHINE AND CELL TABLES SO GPMATBLD
002400*                           AND THE CALLING PROGRAMS CAN SEARCH
002500*                           THEM INSTEAD OF A HAND-ROLLED LOOP
002550*    11/08/04  JLP  GP-065  ADDED GP-PRODUCT-NAME-TAB SO THE
002560*                           KING'S ALGORITHM REPORT CAN PRINT
002570*                           ARTICLE NAMES DOWN THE ROW STUB THE
002580*                           SAME WAY THE MACHINE LEGEND ALREADY
002590*                           PRINTS MACHINE NAMES ACROSS THE TOP
002600******************************************************************
002700 01  GP-MATRIX-LIMITS.
002800     05  GP-MAX-PRODUCTS         PIC 9(4)   COMP-3 VALUE 30.      GP-030
002900     05  GP-MAX-MACHINES         PIC 9(4)   COMP-3 VALUE 20.
003000     05  FILLER                  PIC X(04).
003100 01  GP-MATRIX-REQUEST.
003200     05  GP-REQ-PRODUCT-COUNT    PIC 9(4)   COMP-3.
003300     05  GP-REQ-MACHINE-COUNT    PIC 9(4)   COMP-3.
003400     05  GP-REQ-RETURN-CODE      PIC 9(2).
003500         88  GP-REQ-OK                       VALUE 00.
003600         88  GP-REQ-TOO-MANY-PRODUCTS        VALUE 10.
003700         88  GP-REQ-TOO-MANY-MACHINES        VALUE 20.
003800     05  FILLER                  PIC X(20).
003900 01  GP-INCIDENCE-MATRIX.
004000     05  GP-PRODUCT-ID-TAB       OCCURS 30 TIMES
004100                                 INDEXED BY GP-PROD-IDX
004200                                 PIC 9(9).
004210     05  GP-PRODUCT-NAME-TAB     OCCURS 30 TIMES           GP-065
004220                                 INDEXED BY GP-PROD-NM-IDX  GP-065
004230                                 PIC X(30).                GP-065
004300     05  GP-MACHINE-ID-TAB       OCCURS 20 TIMES
004400                                 INDEXED BY GP-MACH-IDX
004500                                 PIC 9(9).
004600     05  GP-MACHINE-NAME-TAB     OCCURS 20 TIMES
004700                                 INDEXED BY GP-MACH-NM-IDX
004800                                 PIC X(30).
004900     05  GP-CELL-ROW             OCCURS 30 TIMES
005000                                 INDEXED BY GP-ROW-IDX.
005100         10  GP-CELL-COL         OCCURS 20 TIMES
005200                                 INDEXED BY GP-COL-IDX
005300                                 PIC 9(1).
005400     05  FILLER                  PIC X(08).
