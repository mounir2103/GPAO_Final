000100******************************************************************
000200*    GPROUTNG  --  ROUTING (PRODUCT/MACHINE OPERATION) RECORD    *
000300*    ONE ENTRY PER ARTICLE/MACHINE PAIR THAT HAS AN OPERATION.   *
000400*    ANY OPERATION-NUMBER GREATER THAN ZERO MARKS THE CELL IN    *
000500*    THE INCIDENCE MATRIX AS 1 - SEE GPMATBLD.                   *
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    08/02/94  RDM  GP-000  ORIGINAL LAYOUT FOR CELL PROJECT
000900******************************************************************
001000 05  RTG-ARTICLE-ID              PIC 9(9).
001100 05  RTG-MACHINE-ID              PIC 9(9).
001200 05  RTG-OPERATION-NUMBER        PIC 9(3).
001300 05  FILLER                      PIC X(19).
