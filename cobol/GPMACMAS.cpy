000100******************************************************************
000200*    GPMACMAS  --  MACHINE MASTER RECORD LAYOUT                  *
000300*    ONE ENTRY PER MACHINE/RESOURCE.  READ-ORDER OF THIS FILE    *
000400*    DEFINES THE COLUMN INDEX OF THE MACHINE IN THE INCIDENCE    *
000500*    MATRIX (SEE GPMATRIX.CPY / GPMATBLD).                       *
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    08/02/94  RDM  GP-000  ORIGINAL LAYOUT FOR CELL PROJECT
000900*    03/02/98  TLC  GP-042  ADDED CAPACITY - NOT YET USED BY ANY
002000*                           ALGORITHM, CARRIED FOR FUTURE USE
002100******************************************************************
002200 05  MAC-MACHINE-ID              PIC 9(9).
002300 05  MAC-MACHINE-NAME            PIC X(30).
002400 05  MAC-MACHINE-TYPE            PIC X(20).
002500 05  MAC-CAPACITY                PIC 9(7).
002600 05  FILLER                      PIC X(14).
