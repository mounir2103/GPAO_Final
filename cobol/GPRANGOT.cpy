000100******************************************************************
000200*    GPRANGOT  --  AVERAGE RANK PER MACHINE RESULT RECORD        *
000300*    ONE ENTRY PER DISTINCT MACHINE FOUND IN THE GAMME EXTRACT,  *
000400*    OUTPUT OF GPRANG00 (ANALYSE RANGS MOYENS).                  *
000500*------------------------------------------------------------------
000600*    CHANGE LOG
000700*    09/14/95  RDM  GP-020  ORIGINAL LAYOUT FOR RANG MOYEN PROJECT
000800*    02/27/98  TLC  GP-040  MOYEN-RANG CHANGED FROM 9(5) TRUNCATED
000900*                           TO 9(5)V99 ROUNDED - SEE GPRANG00
001000*                           PARAGRAPH 200-COMPUTE-AVERAGES
001100******************************************************************
001200 05  RGO-MACHINE-NAME            PIC X(30).
001300 05  RGO-TOTAL-RANG              PIC 9(7).
001400 05  RGO-COUNT-RANG              PIC 9(5).
001500 05  RGO-MOYEN-RANG              PIC 9(5)V99.
001600 05  FILLER                      PIC X(11).
