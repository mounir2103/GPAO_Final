000100******************************************************************
000200*    GPCBNOUT  --  CBN RESULT RECORD LAYOUT                      *
000300*    ONE ENTRY PER ARTICLE PER PERIOD - OUTPUT OF THE NET        *
000400*    REQUIREMENTS CALCULATION.  WRITTEN IN PERIOD ORDER,         *
000500*    REPLACING ANY PRIOR RESULT RECORDS FOR THE ARTICLE.         *
000600*------------------------------------------------------------------
000700*    CHANGE LOG
000800*    07/18/94  RDM  GP-000  ORIGINAL LAYOUT FOR CBN PROJECT
000900*    09/02/95  RDM  GP-017  ADDED PERIOD-NAME EDIT FIELD SO THE
001000*                           REPORT PROGRAM DOES NOT REBUILD IT
001100*    11/19/99  RDM  GP-Y2K  PERIOD-ID WIDENED TO 9(4), SEE
001200*                           GPCBNIN.CPY FOR THE SAME CHANGE
001300******************************************************************
001400 05  CBO-ARTICLE-ID              PIC 9(9).
001500 05  CBO-PERIOD-ID               PIC 9(4).                        GP-Y2K
001600 05  CBO-PERIOD-NAME             PIC X(20).                       GP-017
001700 05  CBO-PERIOD-NAME-R REDEFINES CBO-PERIOD-NAME.
001800     10  CBO-PRD-LIT             PIC X(7).
001900     10  CBO-PRD-NUM             PIC X(4).
002000     10  FILLER                  PIC X(9).
002100 05  CBO-GROSS-REQUIREMENTS      PIC 9(7).
002200 05  CBO-SCHEDULED-RECEIPTS      PIC 9(7).
002300 05  CBO-PROJECTED-INVENTORY     PIC S9(7).
002400 05  CBO-NET-REQUIREMENTS        PIC 9(7).
002500 05  CBO-PLANNED-ORDERS          PIC 9(7).
002600 05  CBO-PLANNED-ORDER-RELEASES  PIC 9(7).
002700 05  FILLER                      PIC X(25).
