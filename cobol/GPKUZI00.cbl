000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPKUZI00.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  GPAO PRODUCTION CONTROL - PLANT 2 DATA CENTER.
000500 DATE-WRITTEN.  02/14/96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900 ******************************************************************
001000 *REMARKS.
001100 *
001200 *          THE PROGRAM'S PROCEDURE INCLUDES
001300 *                THE KUZIACK CELL-FORMATION ANALYSIS AND THE
001400 *                PRINTED ILOT REPORT FOR PRODUCTION CONTROL
001500 *
001600 *          IT BASES ITS PROCESSING ON THE PRODUCT X MACHINE
001700 *          INCIDENCE MATRIX BUILT BY GPMATBLD FROM THE ARTICLE
001800 *          MASTER, MACHINE MASTER AND ROUTING EXTRACT - THE
001900 *          ILOTS (MANUFACTURING CELLS/ISLANDS) ARE FORMED ONE
002000 *          AT A TIME UNTIL EVERY PRODUCT HAS BEEN ASSIGNED
002100 *
002200 ******************************************************************
002300           INPUT               - ARTICLE-MASTER, MACHINE-MASTER,
002400                                  ROUTING-INPUT (VIA GPMATBLD CALL)
002500
002600           OUTPUT FILE PRODUCED - UT-S-REPORT (ILOT REPORT)
002700
002800           DUMP FILE            - SYSOUT
002900 ******************************************************************
003000 *    CHANGE LOG
003100 *    02/14/96  JLS  GP-025  ORIGINAL PROGRAM FOR THE CELL-
003200 *                           FORMATION PROJECT
003300 *    06/21/96  TLC  GP-030  RAISED MAX-PRODUCTS FROM 20 TO 30 IN
003400 *                           GPMATRIX.CPY - NO LOGIC CHANGE HERE
003500 *    11/19/99  RDM  GP-Y2K  NO DATE FIELDS IN THIS PROGRAM -
003600 *                           REVIEWED AND FOUND COMPLIANT
003700 *    07/08/02  JLP  GP-052  SEED PRODUCT (WS-START-INDEX) IS NOW
003800 *                           DISPLAYED ON THE FIRST REPORT PAGE SO
003900 *                           OPERATIONS CAN CONFIRM THE RUN
004000 *                           PARAMETER BEFORE RELEASING THE REPORT
004100 ******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT ILOT-REPORT ASSIGN TO UT-S-REPORT.
005500
005600 DATA DIVISION.
005700
005800 FILE SECTION.
005900
006000 FD  ILOT-REPORT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 133 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS ILOT-REPORT-LINE.
006600 01  ILOT-REPORT-LINE            PIC X(133).
006700
006800 WORKING-STORAGE SECTION.
006900
007000 01  PROGRAM-INDICATOR-SWITCHES.
007100     05  WS-CHANGED-SW                PIC X(3)   VALUE SPACES.
007200         88  ILOT-CHANGED                         VALUE 'YES'.
007300     05  WS-FOUND-SEED-SW              PIC X(3)   VALUE SPACES.
007400         88  SEED-FOUND                           VALUE 'YES'.
007500     05  FILLER                       PIC X(01).
007600
007700 01  WS-REPORT-CONTROLS.
007800     05  WS-PAGE-COUNT                PIC S9(3)  COMP-3 VALUE ZERO.
007900     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP-3 VALUE +50.
008000     05  WS-LINES-USED                PIC S9(2)  COMP-3 VALUE +51.
008100     05  WS-LINE-SPACING              PIC S9(1)  COMP-3 VALUE ZERO.
008200     05  FILLER                       PIC X(01).
008300
008400 01  WS-RUN-PARAMETERS.
008500 *    THE SEED PRODUCT IS A RUN PARAMETER IN THE ON-LINE PLANNING
008600 *    SCREENS (GP-052); THIS BATCH RUN ALWAYS SEEDS ON THE FIRST
008700 *    PRODUCT SLOT OF THE INCIDENCE MATRIX (ROW 1), WHICH IS THE
008800 *    SAME DEFAULT THE ON-LINE SCREEN USES WHEN NO PARAMETER IS
008900 *    KEYED.
009000     05  WS-START-INDEX               PIC 9(4)   COMP-3 VALUE 1.
009100     05  FILLER                       PIC X(01).
009200
009300 01  WS-STEP-CONTROL.
009400     05  WS-ILOT-STEP                 PIC S9(4)  COMP-3 VALUE 1.
009500     05  WS-ILOT-STEP-U REDEFINES
009600         WS-ILOT-STEP                 PIC 9(4)   COMP-3.
009700     05  FILLER                       PIC X(01).
009800
009900 01  WS-SUBSCRIPTS.
010000     05  WS-SEED-PRODUCT              PIC 9(4)   COMP-3 VALUE ZERO.
010100     05  WS-PROD-SUB                  PIC S9(4)  COMP-3 VALUE ZERO.
010200     05  WS-MACH-SUB                  PIC S9(4)  COMP-3 VALUE ZERO.
010300     05  WS-PROD-SUB2                 PIC 9(4)   COMP-3 VALUE ZERO.
010400     05  WS-MACH-SUB2                 PIC 9(4)   COMP-3 VALUE ZERO.
010500     05  WS-PROD-SUB-U REDEFINES
010600         WS-PROD-SUB                  PIC 9(4)   COMP-3.
010700     05  WS-MACH-SUB-U REDEFINES
010800         WS-MACH-SUB                  PIC 9(4)   COMP-3.
010900     05  FILLER                       PIC X(01).
011000
011100 01  WS-OVERLAP-COUNTERS.
011200     05  WS-MACHINES-USED-CT          PIC 9(4)   COMP-3 VALUE ZERO.
011300     05  WS-MACH-OVERLAP-CT           PIC 9(4)   COMP-3 VALUE ZERO.
011400     05  WS-PRODUCTS-USING-CT         PIC 9(4)   COMP-3 VALUE ZERO.
011500     05  WS-PROD-OVERLAP-CT           PIC 9(4)   COMP-3 VALUE ZERO.
011600     05  FILLER                       PIC X(01).
011700
011800 01  WS-REMAINING-TABLES.
011900     05  WS-REMAIN-PRODUCT-TAB OCCURS 30 TIMES
012000                               PIC X(1)   VALUE 'Y'.
012100     05  WS-REMAIN-MACHINE-TAB OCCURS 20 TIMES
012200                               PIC X(1)   VALUE 'Y'.
012300     05  FILLER                PIC X(01).
012400
012500 01  WS-ILOT-TABLES.
012600     05  WS-ILOT-PRODUCT-TAB OCCURS 30 TIMES
012700                             PIC X(1)   VALUE 'N'.
012800     05  WS-ILOT-MACHINE-TAB OCCURS 20 TIMES
012900                             PIC X(1)   VALUE 'N'.
013000     05  FILLER              PIC X(01).
013100
013200 01  WS-LIST-BUILD-FIELDS.
013300     05  WS-PROD-LIST-POS    PIC 9(4)   COMP-3 VALUE 1.
013400     05  WS-MACH-LIST-POS    PIC 9(4)   COMP-3 VALUE 1.
013500     05  WS-PROD-ITEM-ED     PIC ZZZZZZZZ9.
013600     05  FILLER              PIC X(01).
013700
013800 COPY GPMATRIX.
013900
014000 01  DISPLAY-LINE.
014100     05  DISP-MESSAGE      PIC X(45).
014200     05  DISP-VALUE        PIC ZZZZZ9.
014300     05  FILLER            PIC X(01).
014400
014500 * PROGRAM REPORT LINES.
014600
014700 01  HL-HEADER-1.
014800     05  FILLER            PIC X(1)   VALUE SPACES.
014900     05  FILLER          PIC X(30) VALUE 'GPAO - KUZIACK ILOT FORMATION'.
015000     05  FILLER            PIC X(18)  VALUE SPACES.
015100     05  FILLER            PIC X(12)  VALUE 'SEED PROD: '.
015200     05  RPT-SEED-PRODUCT  PIC ZZZ9.                              GP-052
015300     05  FILLER            PIC X(42) VALUE SPACES.
015400     05  FILLER            PIC X(5)   VALUE 'PAGE '.
015500     05  RPT-PAGE-NO       PIC ZZZ.
015600     05  FILLER            PIC X(18)  VALUE SPACES.
015700
015800 01  SL-STEP-LINE.
015900     05  FILLER            PIC X(2)   VALUE SPACES.
016000     05  FILLER            PIC X(10)  VALUE 'ILOT STEP '.
016100     05  STEP-SL           PIC ZZZ9.
016200     05  FILLER            PIC X(117) VALUE SPACES.
016300
016400 01  PL-PRODUCTS-LINE.
016500     05  FILLER            PIC X(4)   VALUE SPACES.
016600     05  FILLER            PIC X(10)  VALUE 'PRODUCTS: '.
016700     05  PRODUCTS-PL       PIC X(110).
016800     05  FILLER            PIC X(9)   VALUE SPACES.
016900
017000 01  ML-MACHINES-LINE.
017100     05  FILLER            PIC X(4)   VALUE SPACES.
017200     05  FILLER            PIC X(10)  VALUE 'MACHINES: '.
017300     05  MACHINES-ML       PIC X(110).
017400     05  FILLER            PIC X(9)   VALUE SPACES.
017500
017600 01  XL-MATRIX-ROW-LINE.
017700     05  FILLER            PIC X(6)   VALUE SPACES.
017800     05  MATRIX-ROW-XL     PIC X(120).
017900     05  FILLER            PIC X(7)   VALUE SPACES.
018000
018100 PROCEDURE DIVISION.
018200
018300 000-START-PROGRAM.
018400
018500     CALL 'GPMATBLD' USING GP-MATRIX-REQUEST, GP-INCIDENCE-MATRIX.
018600     IF NOT GP-REQ-OK
018700        DISPLAY 'GPKUZI00 - ABEND - GPMATBLD RETURN CODE '
018800                 GP-REQ-RETURN-CODE
018900        MOVE 16 TO RETURN-CODE
019000        GOBACK.
019100     IF GP-REQ-PRODUCT-COUNT = ZERO
019200        DISPLAY 'GPKUZI00 - WARNING - NO PRODUCTS ON ARTICLE MASTER'
019300        MOVE ZERO TO RETURN-CODE
019400        GOBACK.
019500     OPEN OUTPUT ILOT-REPORT.
019600     IF WS-START-INDEX > GP-REQ-PRODUCT-COUNT
019700        MOVE 1 TO WS-START-INDEX.
019800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019900     PERFORM 100-MAINLINE THRU 100-EXIT
020000         UNTIL NOT ILOT-CHANGED.
020100     CLOSE ILOT-REPORT.
020200     MOVE ZERO TO RETURN-CODE.
020300     GOBACK.
020400
020500 000-HOUSEKEEPING.
020600
020700     MOVE ZEROS TO WS-PAGE-COUNT.
020800     MOVE WS-START-INDEX TO RPT-SEED-PRODUCT.                     GP-052
020900     PERFORM 950-HEADINGS THRU 950-EXIT.
021000     MOVE 'YES' TO WS-CHANGED-SW.
021100
021200 000-EXIT.
021300     EXIT.
021400
021500 *    100-MAINLINE FORMS ONE ILOT PER CALL AND RAISES WS-CHANGED-SW
021600 *    TO 'NO ' ONCE NO PRODUCT REMAINS UNASSIGNED - THIS IS THE
021700 *    OUTER "WHILE REMAINING-PRODUCTS NON-EMPTY" LOOP OF THE
021800 *    KUZIACK ALGORITHM.
021900
022000 100-MAINLINE.
022100
022200     PERFORM 200-SELECT-SEED THRU 200-EXIT.
022300     IF NOT SEED-FOUND
022400        MOVE 'NO ' TO WS-CHANGED-SW
022500        GO TO 100-EXIT.
022600     PERFORM 250-INIT-ILOT THRU 250-EXIT.
022700     PERFORM 300-GROW-ILOT THRU 300-EXIT.
022800     PERFORM 700-WRITE-ILOT-RPT THRU 700-EXIT.
022900     PERFORM 800-REMOVE-FROM-REMAINING THRU 800-EXIT.
023000     ADD 1 TO WS-ILOT-STEP.
023100
023200 100-EXIT.
023300     EXIT.
023400
023500 *    200-SELECT-SEED - START-INDEX IF STILL REMAINING, ELSE THE
023600 *    LOWEST-INDEXED REMAINING PRODUCT (KUZIACK SEED RULE).
023700
023800 200-SELECT-SEED.
023900
024000     MOVE SPACES TO WS-FOUND-SEED-SW.
024100     IF WS-REMAIN-PRODUCT-TAB (WS-START-INDEX) = 'Y'
024200        MOVE WS-START-INDEX TO WS-SEED-PRODUCT
024300        MOVE 'YES' TO WS-FOUND-SEED-SW
024400     ELSE
024500        PERFORM 210-LOWEST-REMAINING THRU 210-EXIT.
024600
024700 200-EXIT.
024800     EXIT.
024900
025000 210-LOWEST-REMAINING.
025100
025200     MOVE ZERO TO WS-PROD-SUB.
025300     PERFORM 220-CHECK-ONE-PRODUCT THRU 220-EXIT
025400         VARYING WS-PROD-SUB FROM 1 BY 1
025500           UNTIL WS-PROD-SUB > GP-REQ-PRODUCT-COUNT
025600              OR SEED-FOUND.
025700
025800 210-EXIT.
025900     EXIT.
026000
026100 220-CHECK-ONE-PRODUCT.
026200
026300     IF WS-REMAIN-PRODUCT-TAB (WS-PROD-SUB) = 'Y'
026400        MOVE WS-PROD-SUB TO WS-SEED-PRODUCT
026500        MOVE 'YES' TO WS-FOUND-SEED-SW.
026600
026700 220-EXIT.
026800     EXIT.
026900
027000 250-INIT-ILOT.
027100
027200     PERFORM 252-ZERO-ILOT-PRODUCTS THRU 252-EXIT
027300         VARYING WS-PROD-SUB FROM 1 BY 1
027400           UNTIL WS-PROD-SUB > GP-REQ-PRODUCT-COUNT.
027500     PERFORM 254-ZERO-ILOT-MACHINES THRU 254-EXIT
027600         VARYING WS-MACH-SUB FROM 1 BY 1
027700           UNTIL WS-MACH-SUB > GP-REQ-MACHINE-COUNT.
027800     MOVE 'Y' TO WS-ILOT-PRODUCT-TAB (WS-SEED-PRODUCT).
027900     SET GP-ROW-IDX TO WS-SEED-PRODUCT.
028000     PERFORM 256-SEED-ONE-MACHINE THRU 256-EXIT
028100         VARYING WS-MACH-SUB FROM 1 BY 1
028200           UNTIL WS-MACH-SUB > GP-REQ-MACHINE-COUNT.
028300
028400 250-EXIT.
028500     EXIT.
028600
028700 252-ZERO-ILOT-PRODUCTS.
028800
028900     MOVE 'N' TO WS-ILOT-PRODUCT-TAB (WS-PROD-SUB).
029000
029100 252-EXIT.
029200     EXIT.
029300
029400 254-ZERO-ILOT-MACHINES.
029500
029600     MOVE 'N' TO WS-ILOT-MACHINE-TAB (WS-MACH-SUB).
029700
029800 254-EXIT.
029900     EXIT.
030000
030100 256-SEED-ONE-MACHINE.
030200
030300     SET GP-COL-IDX TO WS-MACH-SUB.
030400     IF GP-CELL-COL (GP-ROW-IDX, GP-COL-IDX) = 1
030500        MOVE 'Y' TO WS-ILOT-MACHINE-TAB (WS-MACH-SUB).
030600
030700 256-EXIT.
030800     EXIT.
030900
031000 *    300-GROW-ILOT REPEATS THE 50% OVERLAP TEST UNTIL A FULL PASS
031100 *    ADDS NOTHING MORE - THE KUZIACK "REPEAT UNTIL NO CHANGE" STEP.
031200
031300 300-GROW-ILOT.
031400
031500     MOVE 'YES' TO WS-CHANGED-SW.
031600     PERFORM 310-GROW-ONE-PASS THRU 310-EXIT
031700         UNTIL NOT ILOT-CHANGED.
031800     MOVE 'YES' TO WS-CHANGED-SW.
031900
032000 300-EXIT.
032100     EXIT.
032200
032300 310-GROW-ONE-PASS.
032400
032500     MOVE 'NO ' TO WS-CHANGED-SW.
032600     PERFORM 320-TRY-ONE-PRODUCT THRU 320-EXIT
032700         VARYING WS-PROD-SUB FROM 1 BY 1
032800           UNTIL WS-PROD-SUB > GP-REQ-PRODUCT-COUNT.
032900     PERFORM 360-TRY-ONE-MACHINE THRU 360-EXIT
033000         VARYING WS-MACH-SUB FROM 1 BY 1
033100           UNTIL WS-MACH-SUB > GP-REQ-MACHINE-COUNT.
033200
033300 310-EXIT.
033400     EXIT.
033500
033600 320-TRY-ONE-PRODUCT.
033700
033800     IF WS-REMAIN-PRODUCT-TAB (WS-PROD-SUB) = 'Y'
033900        AND WS-ILOT-PRODUCT-TAB (WS-PROD-SUB) = 'N'
034000           PERFORM 330-COUNT-PRODUCT-OVERLAP THRU 330-EXIT
034100           IF WS-MACHINES-USED-CT > ZERO
034200              IF (2 * WS-MACH-OVERLAP-CT) >= WS-MACHINES-USED-CT
034300                 MOVE 'Y' TO WS-ILOT-PRODUCT-TAB (WS-PROD-SUB)
034400                 MOVE 'YES' TO WS-CHANGED-SW
034500              ELSE
034600                 NEXT SENTENCE
034700           ELSE
034800              NEXT SENTENCE
034900     ELSE
035000        NEXT SENTENCE.
035100
035200 320-EXIT.
035300     EXIT.
035400
035500 330-COUNT-PRODUCT-OVERLAP.
035600
035700     MOVE ZERO TO WS-MACHINES-USED-CT.
035800     MOVE ZERO TO WS-MACH-OVERLAP-CT.
035900     SET GP-ROW-IDX TO WS-PROD-SUB-U.
036000     PERFORM 340-COUNT-ONE-CELL THRU 340-EXIT
036100         VARYING WS-MACH-SUB2 FROM 1 BY 1
036200           UNTIL WS-MACH-SUB2 > GP-REQ-MACHINE-COUNT.
036300
036400 330-EXIT.
036500     EXIT.
036600
036700 340-COUNT-ONE-CELL.
036800
036900     SET GP-COL-IDX TO WS-MACH-SUB2.
037000     IF GP-CELL-COL (GP-ROW-IDX, GP-COL-IDX) = 1
037100        ADD 1 TO WS-MACHINES-USED-CT
037200        IF WS-ILOT-MACHINE-TAB (WS-MACH-SUB2) = 'Y'
037300           ADD 1 TO WS-MACH-OVERLAP-CT.
037400
037500 340-EXIT.
037600     EXIT.
037700
037800 360-TRY-ONE-MACHINE.
037900
038000     IF WS-REMAIN-MACHINE-TAB (WS-MACH-SUB) = 'Y'
038100        AND WS-ILOT-MACHINE-TAB (WS-MACH-SUB) = 'N'
038200           PERFORM 370-COUNT-MACHINE-OVERLAP THRU 370-EXIT
038300           IF WS-PRODUCTS-USING-CT > ZERO
038400              IF (2 * WS-PROD-OVERLAP-CT) >= WS-PRODUCTS-USING-CT
038500                 MOVE 'Y' TO WS-ILOT-MACHINE-TAB (WS-MACH-SUB)
038600                 MOVE 'YES' TO WS-CHANGED-SW
038700              ELSE
038800                 NEXT SENTENCE
038900           ELSE
039000              NEXT SENTENCE
039100     ELSE
039200        NEXT SENTENCE.
039300
039400 360-EXIT.
039500     EXIT.
039600
039700 370-COUNT-MACHINE-OVERLAP.
039800
039900     MOVE ZERO TO WS-PRODUCTS-USING-CT.
040000     MOVE ZERO TO WS-PROD-OVERLAP-CT.
040100     SET GP-COL-IDX TO WS-MACH-SUB-U.
040200     PERFORM 380-COUNT-ONE-CELL THRU 380-EXIT
040300         VARYING WS-PROD-SUB2 FROM 1 BY 1
040400           UNTIL WS-PROD-SUB2 > GP-REQ-PRODUCT-COUNT.
040500
040600 370-EXIT.
040700     EXIT.
040800
040900 380-COUNT-ONE-CELL.
041000
041100     SET GP-ROW-IDX TO WS-PROD-SUB2.
041200     IF GP-CELL-COL (GP-ROW-IDX, GP-COL-IDX) = 1
041300        ADD 1 TO WS-PRODUCTS-USING-CT
041400        IF WS-ILOT-PRODUCT-TAB (WS-PROD-SUB2) = 'Y'
041500           ADD 1 TO WS-PROD-OVERLAP-CT.
041600
041700 380-EXIT.
041800     EXIT.
041900
042000 700-WRITE-ILOT-RPT.
042100
042200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
042300     MOVE WS-ILOT-STEP-U TO STEP-SL.
042400     MOVE 1 TO WS-LINE-SPACING.
042500     WRITE ILOT-REPORT-LINE FROM SL-STEP-LINE
042600         AFTER ADVANCING WS-LINE-SPACING.
042700     ADD WS-LINE-SPACING TO WS-LINES-USED.
042800     MOVE SPACES TO PRODUCTS-PL.
042900     MOVE 1 TO WS-PROD-LIST-POS.
043000     PERFORM 710-LIST-ONE-PRODUCT THRU 710-EXIT
043100         VARYING WS-PROD-SUB FROM 1 BY 1
043200           UNTIL WS-PROD-SUB > GP-REQ-PRODUCT-COUNT.
043300     PERFORM 715-FLUSH-PRODUCTS-LINE THRU 715-EXIT.
043400     MOVE SPACES TO MACHINES-ML.
043500     MOVE 1 TO WS-MACH-LIST-POS.
043600     PERFORM 720-LIST-ONE-MACHINE THRU 720-EXIT
043700         VARYING WS-MACH-SUB FROM 1 BY 1
043800           UNTIL WS-MACH-SUB > GP-REQ-MACHINE-COUNT.
043900     PERFORM 725-FLUSH-MACHINES-LINE THRU 725-EXIT.
044000     PERFORM 740-WRITE-ONE-MATRIX-ROW THRU 740-EXIT
044100         VARYING WS-PROD-SUB FROM 1 BY 1
044200           UNTIL WS-PROD-SUB > GP-REQ-PRODUCT-COUNT.
044300
044400 700-EXIT.
044500     EXIT.
044600
044700 *    PRODUCT AND MACHINE LISTS ARE WRAPPED ACROSS AS MANY
044800 *    CONTINUATION LINES AS NEEDED - PRODUCTS-PL/MACHINES-ML HOLD
044900 *    ONE PRINT LINE'S WORTH AT A TIME (GP-052 - A SINGLE ILOT CAN
045000 *    HOLD EVERY PRODUCT OR MACHINE ON THE MASTER).
045100
045200 710-LIST-ONE-PRODUCT.
045300
045400     IF WS-ILOT-PRODUCT-TAB (WS-PROD-SUB) = 'Y'
045500        PERFORM 712-FLUSH-PRODUCTS-IF-FULL THRU 712-EXIT
045600        SET GP-PROD-IDX TO WS-PROD-SUB
045700        MOVE GP-PRODUCT-ID-TAB (GP-PROD-IDX) TO WS-PROD-ITEM-ED
045800        MOVE WS-PROD-ITEM-ED TO
045900             PRODUCTS-PL (WS-PROD-LIST-POS : 10)
046000        ADD 10 TO WS-PROD-LIST-POS.
046100
046200 710-EXIT.
046300     EXIT.
046400
046500 712-FLUSH-PRODUCTS-IF-FULL.
046600
046700     IF (WS-PROD-LIST-POS + 9) > 110
046800        PERFORM 715-FLUSH-PRODUCTS-LINE THRU 715-EXIT.
046900
047000 712-EXIT.
047100     EXIT.
047200
047300 715-FLUSH-PRODUCTS-LINE.
047400
047500     IF PRODUCTS-PL NOT = SPACES
047600        MOVE 1 TO WS-LINE-SPACING
047700        WRITE ILOT-REPORT-LINE FROM PL-PRODUCTS-LINE
047800            AFTER ADVANCING WS-LINE-SPACING
047900        ADD WS-LINE-SPACING TO WS-LINES-USED
048000        MOVE SPACES TO PRODUCTS-PL
048100        MOVE 1 TO WS-PROD-LIST-POS.
048200
048300 715-EXIT.
048400     EXIT.
048500
048600 720-LIST-ONE-MACHINE.
048700
048800     IF WS-ILOT-MACHINE-TAB (WS-MACH-SUB) = 'Y'
048900        PERFORM 722-FLUSH-MACHINES-IF-FULL THRU 722-EXIT
049000        SET GP-MACH-NM-IDX TO WS-MACH-SUB
049100        MOVE GP-MACHINE-NAME-TAB (GP-MACH-NM-IDX) TO
049200             MACHINES-ML (WS-MACH-LIST-POS : 30)
049300        ADD 31 TO WS-MACH-LIST-POS.
049400
049500 720-EXIT.
049600     EXIT.
049700
049800 722-FLUSH-MACHINES-IF-FULL.
049900
050000     IF (WS-MACH-LIST-POS + 30) > 110
050100        PERFORM 725-FLUSH-MACHINES-LINE THRU 725-EXIT.
050200
050300 722-EXIT.
050400     EXIT.
050500
050600 725-FLUSH-MACHINES-LINE.
050700
050800     IF MACHINES-ML NOT = SPACES
050900        MOVE 1 TO WS-LINE-SPACING
051000        WRITE ILOT-REPORT-LINE FROM ML-MACHINES-LINE
051100            AFTER ADVANCING WS-LINE-SPACING
051200        ADD WS-LINE-SPACING TO WS-LINES-USED
051300        MOVE SPACES TO MACHINES-ML
051400        MOVE 1 TO WS-MACH-LIST-POS.
051500
051600 725-EXIT.
051700     EXIT.
051800
051900 740-WRITE-ONE-MATRIX-ROW.
052000
052100     IF WS-ILOT-PRODUCT-TAB (WS-PROD-SUB) = 'Y'
052200        MOVE SPACES TO MATRIX-ROW-XL
052300        SET GP-ROW-IDX TO WS-PROD-SUB
052400        PERFORM 750-APPEND-ONE-CELL THRU 750-EXIT
052500            VARYING WS-MACH-SUB FROM 1 BY 1
052600              UNTIL WS-MACH-SUB > GP-REQ-MACHINE-COUNT
052700        MOVE 1 TO WS-LINE-SPACING
052800        WRITE ILOT-REPORT-LINE FROM XL-MATRIX-ROW-LINE
052900            AFTER ADVANCING WS-LINE-SPACING
053000        ADD WS-LINE-SPACING TO WS-LINES-USED.
053100
053200 740-EXIT.
053300     EXIT.
053400
053500 750-APPEND-ONE-CELL.
053600
053700     IF WS-ILOT-MACHINE-TAB (WS-MACH-SUB) = 'Y'
053800        SET GP-COL-IDX TO WS-MACH-SUB
053900        STRING MATRIX-ROW-XL DELIMITED BY SPACE
054000               ' '           DELIMITED BY SIZE
054100               GP-CELL-COL (GP-ROW-IDX, GP-COL-IDX) DELIMITED BY SIZE
054200               INTO MATRIX-ROW-XL.
054300
054400 750-EXIT.
054500     EXIT.
054600
054700 790-CHECK-PAGINATION.
054800
054900     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
055000        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
055100           PERFORM 950-HEADINGS THRU 950-EXIT.
055200
055300 790-EXIT.
055400     EXIT.
055500
055600 800-REMOVE-FROM-REMAINING.
055700
055800     PERFORM 810-REMOVE-ONE-PRODUCT THRU 810-EXIT
055900         VARYING WS-PROD-SUB FROM 1 BY 1
056000           UNTIL WS-PROD-SUB > GP-REQ-PRODUCT-COUNT.
056100     PERFORM 820-REMOVE-ONE-MACHINE THRU 820-EXIT
056200         VARYING WS-MACH-SUB FROM 1 BY 1
056300           UNTIL WS-MACH-SUB > GP-REQ-MACHINE-COUNT.
056400
056500 800-EXIT.
056600     EXIT.
056700
056800 810-REMOVE-ONE-PRODUCT.
056900
057000     IF WS-ILOT-PRODUCT-TAB (WS-PROD-SUB) = 'Y'
057100        MOVE 'N' TO WS-REMAIN-PRODUCT-TAB (WS-PROD-SUB).
057200
057300 810-EXIT.
057400     EXIT.
057500
057600 820-REMOVE-ONE-MACHINE.
057700
057800     IF WS-ILOT-MACHINE-TAB (WS-MACH-SUB) = 'Y'
057900        MOVE 'N' TO WS-REMAIN-MACHINE-TAB (WS-MACH-SUB).
058000
058100 820-EXIT.
058200     EXIT.
058300
058400 950-HEADINGS.
058500
058600     ADD 1 TO WS-PAGE-COUNT.
058700     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
058800     WRITE ILOT-REPORT-LINE FROM HL-HEADER-1
058900         AFTER ADVANCING TOP-OF-FORM.
059000     MOVE 1 TO WS-LINES-USED.
059100
059200 950-EXIT.
059300     EXIT.
