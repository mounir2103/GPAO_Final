000100******************************************************************
000200*    GPCBNIN  --  CBN PERIOD INPUT RECORD LAYOUT                 *
000300*    ONE ENTRY PER ARTICLE PER PLANNING PERIOD - GROSS           *
000400*    REQUIREMENTS AND SCHEDULED RECEIPTS FOR THE CBN RUN.        *
000500*    FILE IS IN ASCENDING PERIOD-ID ORDER WITHIN ARTICLE-ID;     *
000600*    CBN RELIES ON READ ORDER, NOT ON A KEYED ACCESS METHOD.     *
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    07/11/94  RDM  GP-000  ORIGINAL LAYOUT FOR CBN PROJECT
001000*    11/19/99  RDM  GP-Y2K  PERIOD-ID WAS PIC 9(2), WIDENED TO
001100*                           9(4) - TWO DIGITS OF PERIOD NUMBER
001200*                           ROLLED OVER AT THE CENTURY BOUNDARY
001300******************************************************************
001400 05  CBI-ARTICLE-ID              PIC 9(9).
001500 05  CBI-PERIOD-ID               PIC 9(4).                        GP-Y2K
001600 05  CBI-GROSS-REQUIREMENTS      PIC 9(7).
001700 05  CBI-SCHEDULED-RECEIPTS      PIC 9(7).
001800 05  FILLER                      PIC X(13).
