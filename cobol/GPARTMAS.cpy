000100******************************************************************
000200*    GPARTMAS  --  ARTICLE MASTER RECORD LAYOUT                  *
000300*    ONE ENTRY PER MANUFACTURED OR PURCHASED ARTICLE.            *
000400*    USED AS THE FD RECORD FOR ARTICLE-MASTER AND AS THE TABLE   *
000500*    ENTRY LAYOUT WHEREVER THE MASTER IS HELD IN STORAGE FOR A   *
000600*    KEYED (SEARCH) LOOKUP.                                      *
000700*------------------------------------------------------------------
000800*    CHANGE LOG
000900*    07/11/94  RDM  GP-000  ORIGINAL LAYOUT FOR CBN PROJECT
001000*    03/02/98  TLC  GP-041  ADDED IS-FABRIQUE / IS-ACHTE FLAGS
001100*    11/19/99  RDM  GP-Y2K  NO DATE FIELDS ON THIS RECORD - N/A
001200******************************************************************
001300 05  ART-ARTICLE-ID              PIC 9(9).
001400 05  ART-CODE-BARE               PIC X(20).
001500 05  ART-ARTICLE-NAME            PIC X(40).
001600 05  ART-SAFETY-STOCK            PIC 9(7).
001700 05  ART-LOT-SIZE                PIC 9(7).
001800 05  ART-DELAI-OBTENTION         PIC 9(5).
001900 05  ART-IS-FABRIQUE             PIC X(1).
002000     88  ART-FABRIQUE-YES                VALUE '1'.
002100     88  ART-FABRIQUE-NO                 VALUE '0'.
002200 05  ART-IS-ACHTE                PIC X(1).
002300     88  ART-ACHTE-YES                   VALUE '1'.
002400     88  ART-ACHTE-NO                    VALUE '0'.
002500 05  FILLER                      PIC X(10).
