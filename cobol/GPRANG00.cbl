000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPRANG00.
000300 AUTHOR.        T L CHAGNON.
000400 INSTALLATION.  GPAO PRODUCTION CONTROL - PLANT 2 DATA CENTER.
000500 DATE-WRITTEN.  09/14/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800 
000900 ******************************************************************
001000 *  GPRANG00 - AVERAGE OPERATION RANK PER MACHINE (RANGS MOYENS)  *
001100 *                                                                *
001200 *  READS THE GAMME (ROUTING) EXTRACT, WHICH CARRIES ONE ENTRY    *
001300 *  PER GAMME/MACHINE/RANG TRIPLE, AND ACCUMULATES TOTAL-RANG AND *
001400 *  COUNT-RANG FOR EVERY DISTINCT MACHINE NAME FOUND ACROSS THE   *
001500 *  WHOLE EXTRACT - THE EXTRACT IS NOT EXPECTED TO ARRIVE SORTED  *
001600 *  OR GROUPED BY MACHINE, SO THE MACHINES ARE HELD IN A SMALL    *
001700 *  IN-STORAGE TABLE BUILT ON THE FLY DURING THE READ PASS, THE   *
001800 *  SAME WAY GPCBN00 HOLDS ITS ARTICLE MASTER FOR THE RUN.        *
001900 *                                                                *
002000 *  ONCE EVERY GAMME RECORD HAS BEEN ABSORBED, MOYEN-RANG IS      *
002100 *  COMPUTED FOR EACH MACHINE (TOTAL-RANG / COUNT-RANG, ROUNDED   *
002200 *  TO TWO DECIMALS), THE TABLE IS RE-SEQUENCED ASCENDING BY      *
002300 *  MOYEN-RANG WITH A SMALL IN-LINE INSERTION SORT, AND ONE       *
002400 *  RANG-MOYEN-RESULT RECORD PER MACHINE IS WRITTEN IN THAT       *
002500 *  ORDER TO THE RANG-MOYEN-OUT EXTRACT FOR DOWNSTREAM USE BY     *
002600 *  THE LINE-BALANCING REVIEW.  THE PRINTED REPORT CARRIES THE    *
002700 *  SAME ASCENDING SEQUENCE, WITH A NEW SUB-HEADING EVERY TIME    *
002800 *  MOYEN-RANG CHANGES SO THE PLANNER CAN SEE THE MACHINES        *
002900 *  GROUPED INTO LEVELS AT A GLANCE.                              *
003000 ******************************************************************
003100 *    CHANGE LOG
003200 *    09/14/95  RDM  GP-020  ORIGINAL PROGRAM - LOADS THE GAMME
003300 *                           EXTRACT, ACCUMULATES TOTAL-RANG AND
003400 *                           COUNT-RANG PER MACHINE, WRITES THE
003500 *                           RANG-MOYEN-OUT EXTRACT UNSORTED
003600 *    01/11/96  RDM  GP-026  ADDED THE PRINTED RANG-MOYEN REPORT -
003700 *                           PREVIOUSLY THE EXTRACT WAS THE ONLY
003800 *                           OUTPUT AND PLANNING HAD NO HARD COPY
003900 *    02/27/98  TLC  GP-040  MOYEN-RANG CHANGED FROM 9(5) TRUNCATED
004000 *                           TO 9(5)V99 ROUNDED - SEE PARAGRAPH
004100 *                           200-COMPUTE-AVERAGES - ALSO ADDED THE
004200 *                           IN-LINE SORT SO THE EXTRACT AND THE
004300 *                           REPORT COME OUT ASCENDING BY MOYEN-RANG
004400 *                           INSTEAD OF MACHINE ARRIVAL ORDER
004500 *    11/23/99  RDM  GP-Y2K  REVIEWED FOR CENTURY WINDOWING - THIS
004600 *                           PROGRAM CARRIES NO DATE FIELDS, NO
004700 *                           CHANGE REQUIRED
004800 *    06/09/03  JLP  GP-059  ADDED THE LEVEL-GROUPING SUB-HEADING ON
004900 *                           THE REPORT - PLANNING WAS RE-ADDING THE
005000 *                           MOYEN-RANG COLUMN UP BY HAND TO SEE THE
005100 *                           LEVEL BREAKS - SEE 960-LEVEL-HEADING
005200 *    04/02/04  JLP  GP-063  MACHINE TABLE ENLARGED 100 TO 200
005300 *                           ENTRIES - PLANT 2 ROUTING EXPANSION
005400 *    08/30/04  JLP  GP-044  ADDED THE UPSI-0 SORT TRACE (SAME SWITCH
005500 *                           USED BY GPKING00) SO A BAD ASCENDING
005600 *                           SEQUENCE CAN BE DIAGNOSED WITHOUT A DUMP -
005700 *                           SEE 330-SORT-SHIFT-ONE
005800 ******************************************************************
005900 
006000 ENVIRONMENT DIVISION.
006100 
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS WS-SORT-TRACE-ON
006800            OFF STATUS IS WS-SORT-TRACE-OFF.
006900 
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200 
007300     SELECT GAMME-INPUT       ASSIGN TO UT-S-GAMMEIN
007400         FILE STATUS IS WS-GAMMEIN-STATUS.
007500     SELECT RANG-MOYEN-OUT    ASSIGN TO UT-S-RANGOUT
007600         FILE STATUS IS WS-RANGOUT-STATUS.
007700     SELECT RANG-REPORT       ASSIGN TO UT-S-REPORT
007800         FILE STATUS IS WS-REPORT-STATUS.
007900 
008000 DATA DIVISION.
008100 
008200 FILE SECTION.
008300 
008400 FD  GAMME-INPUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 60 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS GAMME-RECORD.
009000 01  GAMME-RECORD.
009100     COPY GPGAMME.
009200 
009300 FD  RANG-MOYEN-OUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 60 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RANG-MOYEN-RESULT-RECORD.
009900 01  RANG-MOYEN-RESULT-RECORD.
010000     COPY GPRANGOT.
010100 
010200 FD  RANG-REPORT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 133 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RNG-REPORT-LINE.
010800 01  RNG-REPORT-LINE             PIC X(133).
010900 
011000 WORKING-STORAGE SECTION.
011100 
011200 01  PROGRAM-INDICATOR-SWITCHES.
011300     05  WS-GAMMEIN-STATUS            PIC X(2)   VALUE SPACES.
011400     05  WS-RANGOUT-STATUS            PIC X(2)   VALUE SPACES.
011500     05  WS-REPORT-STATUS             PIC X(2)   VALUE SPACES.
011600     05  WS-EOF-GAMMEIN-SW            PIC X(3)   VALUE 'NO '.
011700         88  EOF-GAMMEIN                          VALUE 'YES'.
011800     05  WS-MACHINE-FOUND-SW          PIC X(3)   VALUE SPACES.
011900         88  MACHINE-FOUND                        VALUE 'YES'.
012000         88  MACHINE-NOT-FOUND                    VALUE 'NO '.
012100     05  FILLER                       PIC X(01).
012200 
012300 01  WS-REPORT-CONTROLS.
012400     05  WS-PAGE-COUNT                PIC S9(3)  COMP-3 VALUE ZERO.
012500     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP-3 VALUE +45.
012600     05  WS-LINES-USED                PIC S9(2)  COMP-3 VALUE +46.
012700     05  WS-LINE-SPACING              PIC S9(1)  COMP-3 VALUE ZERO.
012800     05  FILLER                       PIC X(01).
012900 
013000 01  WS-BREAK-CONTROLS.
013100     05  WS-PREVIOUS-MOYEN-RANG       PIC 9(5)V99       VALUE ZERO.
013200     05  WS-PREVIOUS-MOYEN-RANG-X REDEFINES
013300         WS-PREVIOUS-MOYEN-RANG       PIC X(7).
013400     05  WS-FIRST-LEVEL-SW            PIC X(3)   VALUE 'YES'.
013500         88  FIRST-LEVEL                          VALUE 'YES'.
013600     05  FILLER                       PIC X(01).
013700 
013800 01  WS-ACCUMULATORS.
013900 *  FOR PROGRAM RECORD TRACKING
014000     05  WS-READ-CTR       PIC 9(6)      COMP-3  VALUE ZERO.
014100     05  WS-WRTN-CTR       PIC 9(6)      COMP-3  VALUE ZERO.
014200     05  WS-MACHINE-CTR    PIC 9(6)      COMP-3  VALUE ZERO.
014300     05  FILLER            PIC X(01).
014400 
014500 01  WS-MACHINE-TABLE.
014600     05  WS-MAX-MACHINES              PIC 9(4)   COMP-3 VALUE 200.
014700     05  WS-MACHINE-TAB-COUNT         PIC 9(4)   COMP-3 VALUE ZERO.
014800     05  MACHINE-TAB-ENTRY OCCURS 200 TIMES
014900                            INDEXED BY MACH-INDEX.
015000         10  MTE-MACHINE-NAME         PIC X(30).
015100         10  MTE-TOTAL-RANG           PIC S9(7)  COMP-3.
015200         10  MTE-TOTAL-RANG-U REDEFINES
015300             MTE-TOTAL-RANG           PIC 9(7)   COMP-3.
015400         10  MTE-COUNT-RANG           PIC 9(5)   COMP-3.
015500         10  MTE-MOYEN-RANG           PIC 9(5)V99 COMP-3.
015600         10  FILLER                   PIC X(01).
015700     05  FILLER                       PIC X(01).
015800 
015900 01  WS-SORT-FIELDS.
016000     05  WS-SORT-PASS-SUB             PIC 9(4)   COMP-3 VALUE ZERO.
016100     05  WS-SORT-HOLD-SUB             PIC 9(4)   COMP-3 VALUE ZERO.
016200     05  WS-TEMP-MACHINE-GROUP.
016300         10  WS-TEMP-MACHINE-NAME     PIC X(30).
016400         10  WS-TEMP-TOTAL-RANG       PIC S9(7)  COMP-3.
016500         10  WS-TEMP-TOTAL-RANG-U REDEFINES
016600             WS-TEMP-TOTAL-RANG       PIC 9(7)   COMP-3.
016700         10  WS-TEMP-COUNT-RANG       PIC 9(5)   COMP-3.
016800         10  WS-TEMP-MOYEN-RANG       PIC 9(5)V99 COMP-3.
016900         10  FILLER                   PIC X(01).
017000     05  FILLER                       PIC X(01).
017100 
017200 01  DISPLAY-LINE.
017300     05  DISP-MESSAGE      PIC X(45).
017400     05  DISP-VALUE        PIC ZZZZZ9.
017500     05  FILLER            PIC X(01).
017600 
017700 * PROGRAM REPORT LINES.
017800 
017900 01  HL-HEADER-1.
018000     05  FILLER            PIC X(1)   VALUE SPACES.
018100     05  FILLER       PIC X(35) VALUE 'GPAO - AVERAGE RANK PER MACHINE'.
018200     05  FILLER            PIC X(70)  VALUE SPACES.
018300     05  FILLER            PIC X(5)   VALUE 'PAGE '.
018400     05  RPT-PAGE-NO       PIC ZZZ.
018500     05  FILLER            PIC X(19)  VALUE SPACES.
018600 
018700 01  HL-HEADER-2.
018800     05  FILLER            PIC X(2)   VALUE SPACES.
018900     05  FILLER            PIC X(12)  VALUE 'MACHINE-NAME'.
019000     05  FILLER            PIC X(20)  VALUE SPACES.
019100     05  FILLER            PIC X(10)  VALUE 'TOTAL-RANG'.
019200     05  FILLER            PIC X(4)   VALUE SPACES.
019300     05  FILLER            PIC X(10)  VALUE 'COUNT-RANG'.
019400     05  FILLER            PIC X(4)   VALUE SPACES.
019500     05  FILLER            PIC X(10)  VALUE 'MOYEN-RANG'.
019600     05  FILLER            PIC X(61)  VALUE SPACES.
019700 
019800 01  SL-SUBHEADING.
019900     05  FILLER            PIC X(2)   VALUE SPACES.
020000     05  FILLER            PIC X(19)  VALUE 'LEVEL MOYEN-RANG = '.
020100     05  SUBH-MOYEN-RANG   PIC ZZZZ9.99.
020200     05  FILLER            PIC X(104) VALUE SPACES.
020300 
020400 01  DL-DETAIL.
020500     05  FILLER            PIC X(2)   VALUE SPACES.
020600     05  MACHINE-NAME-DL   PIC X(30).
020700     05  FILLER            PIC X(4)   VALUE SPACES.
020800     05  TOTAL-RANG-DL     PIC ZZZZZZ9.
020900     05  FILLER            PIC X(7)   VALUE SPACES.
021000     05  COUNT-RANG-DL     PIC ZZZZ9.
021100     05  FILLER            PIC X(9)   VALUE SPACES.
021200     05  MOYEN-RANG-DL     PIC ZZZZ9.99.
021300     05  FILLER            PIC X(61)  VALUE SPACES.
021400 
021500 PROCEDURE DIVISION.
021600 
021700 000-MAINLINE.
021800 
021900     OPEN INPUT  GAMME-INPUT
022000          OUTPUT RANG-MOYEN-OUT
022100          OUTPUT RANG-REPORT.
022200     PERFORM 150-INITIALIZE-RUN THRU 150-INITIALIZE-RUN-EXIT.
022300     PERFORM 800-READ-GAMME-INPUT THRU 800-READ-GAMME-INPUT-EXIT.
022400     PERFORM 100-BUILD-MACHINE-TABLE THRU 100-BUILD-MACHINE-TABLE-EXIT
022500         UNTIL EOF-GAMMEIN.
022600     PERFORM 200-COMPUTE-AVERAGES THRU 200-COMPUTE-AVERAGES-EXIT
022700         VARYING MACH-INDEX FROM 1 BY 1
022800           UNTIL MACH-INDEX > WS-MACHINE-TAB-COUNT.
022900     PERFORM 300-SORT-MACHINE-TABLE THRU 300-SORT-MACHINE-TABLE-EXIT.
023000     PERFORM 400-WRITE-ALL-RESULTS THRU 400-WRITE-ALL-RESULTS-EXIT
023100         VARYING MACH-INDEX FROM 1 BY 1
023200           UNTIL MACH-INDEX > WS-MACHINE-TAB-COUNT.
023300     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
023400     CLOSE GAMME-INPUT
023500           RANG-MOYEN-OUT
023600           RANG-REPORT.
023700     MOVE ZERO TO RETURN-CODE.
023800     GOBACK.
023900 
024000 150-INITIALIZE-RUN.
024100 
024200     MOVE ZEROS TO WS-PAGE-COUNT.
024300     MOVE 'YES' TO WS-FIRST-LEVEL-SW.
024400 
024500 150-INITIALIZE-RUN-EXIT.
024600     EXIT.
024700 
024800 100-BUILD-MACHINE-TABLE.
024900 
025000     PERFORM 110-FIND-MACHINE THRU 110-FIND-MACHINE-EXIT.
025100     IF MACHINE-NOT-FOUND
025200        PERFORM 120-ADD-NEW-MACHINE THRU 120-ADD-NEW-MACHINE-EXIT.
025300     ADD GAM-RANG          TO MTE-TOTAL-RANG-U (MACH-INDEX).
025400     ADD 1                 TO MTE-COUNT-RANG (MACH-INDEX).
025500     PERFORM 800-READ-GAMME-INPUT THRU 800-READ-GAMME-INPUT-EXIT.
025600 
025700 100-BUILD-MACHINE-TABLE-EXIT.
025800     EXIT.
025900 
026000 110-FIND-MACHINE.
026100 
026200     MOVE SPACES TO WS-MACHINE-FOUND-SW.
026300     SET MACH-INDEX TO 1.
026400     SEARCH MACHINE-TAB-ENTRY
026500         AT END
026600             MOVE 'NO ' TO WS-MACHINE-FOUND-SW
026700         WHEN MTE-MACHINE-NAME (MACH-INDEX) EQUAL TO GAM-MACHINE-NAME
026800             MOVE 'YES' TO WS-MACHINE-FOUND-SW.
026900 
027000 110-FIND-MACHINE-EXIT.
027100     EXIT.
027200 
027300 120-ADD-NEW-MACHINE.
027400 
027500     IF WS-MACHINE-TAB-COUNT >= WS-MAX-MACHINES
027600        DISPLAY 'GPRANG00 - ABEND - MACHINE TABLE FULL AT '
027700                 WS-MAX-MACHINES
027800        MOVE 16 TO RETURN-CODE
027900        PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
028000        CLOSE GAMME-INPUT RANG-MOYEN-OUT RANG-REPORT
028100        GOBACK.
028200     ADD 1 TO WS-MACHINE-TAB-COUNT.
028300     SET MACH-INDEX TO WS-MACHINE-TAB-COUNT.
028400     MOVE GAM-MACHINE-NAME TO MTE-MACHINE-NAME (MACH-INDEX).
028500     MOVE ZERO             TO MTE-TOTAL-RANG (MACH-INDEX).
028600     MOVE ZERO             TO MTE-COUNT-RANG (MACH-INDEX).
028700     MOVE ZERO             TO MTE-MOYEN-RANG (MACH-INDEX).
028800     ADD 1 TO WS-MACHINE-CTR.
028900 
029000 120-ADD-NEW-MACHINE-EXIT.
029100     EXIT.
029200 
029300 200-COMPUTE-AVERAGES.
029400 
029500 *    BUSINESS RULE - AVERAGE OPERATION RANK PER MACHINE (GP-040)
029600     IF MTE-COUNT-RANG (MACH-INDEX) = ZERO
029700        MOVE ZERO TO MTE-MOYEN-RANG (MACH-INDEX)
029800     ELSE
029900        COMPUTE MTE-MOYEN-RANG (MACH-INDEX) ROUNDED =
030000                MTE-TOTAL-RANG-U (MACH-INDEX) /
030100                MTE-COUNT-RANG (MACH-INDEX).
030200 
030300 200-COMPUTE-AVERAGES-EXIT.
030400     EXIT.
030500 
030600 300-SORT-MACHINE-TABLE.
030700 
030800 *    IN-LINE STABLE INSERTION SORT, ASCENDING BY MOYEN-RANG (GP-040)
030900     PERFORM 310-SORT-ONE-PASS THRU 310-SORT-ONE-PASS-EXIT
031000         VARYING WS-SORT-PASS-SUB FROM 2 BY 1
031100           UNTIL WS-SORT-PASS-SUB > WS-MACHINE-TAB-COUNT.
031200 
031300 300-SORT-MACHINE-TABLE-EXIT.
031400     EXIT.
031500 
031600 310-SORT-ONE-PASS.
031700 
031800     SET MACH-INDEX TO WS-SORT-PASS-SUB.
031900     MOVE MTE-MACHINE-NAME (MACH-INDEX) TO WS-TEMP-MACHINE-NAME.
032000     MOVE MTE-TOTAL-RANG   (MACH-INDEX) TO WS-TEMP-TOTAL-RANG.
032100     MOVE MTE-COUNT-RANG   (MACH-INDEX) TO WS-TEMP-COUNT-RANG.
032200     MOVE MTE-MOYEN-RANG   (MACH-INDEX) TO WS-TEMP-MOYEN-RANG.
032300     MOVE WS-SORT-PASS-SUB TO WS-SORT-HOLD-SUB.
032400 
032500 320-SORT-SHIFT-LOOP.
032600     IF WS-SORT-HOLD-SUB > 1
032700        SET MACH-INDEX TO WS-SORT-HOLD-SUB
032800        SUBTRACT 1 FROM MACH-INDEX
032900        IF MTE-MOYEN-RANG (MACH-INDEX) > WS-TEMP-MOYEN-RANG
033000           PERFORM 330-SORT-SHIFT-ONE THRU 330-SORT-SHIFT-ONE-EXIT
033100           GO TO 320-SORT-SHIFT-LOOP.
033200 
033300 330-SORT-SHIFT-ONE.
033400 
033500     SET MACH-INDEX TO WS-SORT-HOLD-SUB.
033600     SUBTRACT 1 FROM MACH-INDEX.
033700     IF WS-SORT-TRACE-ON
033800        DISPLAY 'GPRANG00 TRACE - SHIFTING MACHINE ENTRY '
033900                 MTE-MACHINE-NAME (MACH-INDEX)
034000                 ' TOTAL-RANG ' WS-TEMP-TOTAL-RANG-U.
034100     MOVE MACHINE-TAB-ENTRY (MACH-INDEX) TO
034200          MACHINE-TAB-ENTRY (WS-SORT-HOLD-SUB).
034300     SUBTRACT 1 FROM WS-SORT-HOLD-SUB.
034400 
034500 330-SORT-SHIFT-ONE-EXIT.
034600     EXIT.
034700 
034800 310-SORT-ONE-PASS-EXIT.
034900     SET MACH-INDEX TO WS-SORT-HOLD-SUB.
035000     MOVE WS-TEMP-MACHINE-NAME TO MTE-MACHINE-NAME (MACH-INDEX).
035100     MOVE WS-TEMP-TOTAL-RANG   TO MTE-TOTAL-RANG   (MACH-INDEX).
035200     MOVE WS-TEMP-COUNT-RANG   TO MTE-COUNT-RANG   (MACH-INDEX).
035300     MOVE WS-TEMP-MOYEN-RANG   TO MTE-MOYEN-RANG   (MACH-INDEX).
035400     EXIT.
035500 
035600 400-WRITE-ALL-RESULTS.
035700 
035800     PERFORM 410-WRITE-RESULT-REC THRU 410-WRITE-RESULT-REC-EXIT.
035900     PERFORM 420-PRINT-DETAIL-LINE THRU 420-PRINT-DETAIL-LINE-EXIT.
036000 
036100 400-WRITE-ALL-RESULTS-EXIT.
036200     EXIT.
036300 
036400 410-WRITE-RESULT-REC.
036500 
036600     MOVE MTE-MACHINE-NAME (MACH-INDEX) TO RGO-MACHINE-NAME.
036700     MOVE MTE-TOTAL-RANG-U (MACH-INDEX) TO RGO-TOTAL-RANG.
036800     MOVE MTE-COUNT-RANG   (MACH-INDEX) TO RGO-COUNT-RANG.
036900     MOVE MTE-MOYEN-RANG   (MACH-INDEX) TO RGO-MOYEN-RANG.
037000     WRITE RANG-MOYEN-RESULT-RECORD.
037100     ADD 1 TO WS-WRTN-CTR.
037200 
037300 410-WRITE-RESULT-REC-EXIT.
037400     EXIT.
037500 
037600 420-PRINT-DETAIL-LINE.
037700 
037800     IF FIRST-LEVEL
037900        MOVE 'NO ' TO WS-FIRST-LEVEL-SW
038000        MOVE MTE-MOYEN-RANG (MACH-INDEX) TO WS-PREVIOUS-MOYEN-RANG
038100        PERFORM 960-LEVEL-HEADING THRU 960-LEVEL-HEADING-EXIT
038200     ELSE
038300        IF MTE-MOYEN-RANG (MACH-INDEX) NOT EQUAL TO
038400           WS-PREVIOUS-MOYEN-RANG
038500              MOVE MTE-MOYEN-RANG (MACH-INDEX) TO
038600                   WS-PREVIOUS-MOYEN-RANG
038700              PERFORM 960-LEVEL-HEADING THRU 960-LEVEL-HEADING-EXIT.
038800     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
038900        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
039000           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
039100     MOVE MTE-MACHINE-NAME (MACH-INDEX) TO MACHINE-NAME-DL.
039200     MOVE MTE-TOTAL-RANG-U (MACH-INDEX) TO TOTAL-RANG-DL.
039300     MOVE MTE-COUNT-RANG   (MACH-INDEX) TO COUNT-RANG-DL.
039400     MOVE MTE-MOYEN-RANG   (MACH-INDEX) TO MOYEN-RANG-DL.
039500     MOVE 1 TO WS-LINE-SPACING.
039600     WRITE RNG-REPORT-LINE FROM DL-DETAIL
039700         AFTER ADVANCING WS-LINE-SPACING.
039800     ADD WS-LINE-SPACING TO WS-LINES-USED.
039900 
040000 420-PRINT-DETAIL-LINE-EXIT.
040100     EXIT.
040200 
040300 550-DISPLAY-PROG-DIAG.
040400 
040500     DISPLAY '****     GPRANG00 RUNNING    ****'.
040600     MOVE 'GAMME RECORDS READ                           '  TO
040700          DISP-MESSAGE.
040800     MOVE WS-READ-CTR TO DISP-VALUE.
040900     DISPLAY DISPLAY-LINE.
041000     MOVE 'RANG-MOYEN RECORDS WRITTEN                   '  TO
041100          DISP-MESSAGE.
041200     MOVE WS-WRTN-CTR TO DISP-VALUE.
041300     DISPLAY DISPLAY-LINE.
041400     MOVE 'DISTINCT MACHINES FOUND                      '  TO
041500          DISP-MESSAGE.
041600     MOVE WS-MACHINE-CTR TO DISP-VALUE.
041700     DISPLAY DISPLAY-LINE.
041800     DISPLAY 'LAST LEVEL MOYEN-RANG PRINTED - '
041900              WS-PREVIOUS-MOYEN-RANG-X.
042000     DISPLAY '****     GPRANG00 EOJ        ****'.
042100 
042200 550-DISPLAY-PROG-DIAG-EXIT.
042300     EXIT.
042400 
042500 800-READ-GAMME-INPUT.
042600 
042700     READ GAMME-INPUT
042800         AT END  MOVE 'YES' TO WS-EOF-GAMMEIN-SW
042900                 GO TO 800-READ-GAMME-INPUT-EXIT.
043000     ADD 1 TO WS-READ-CTR.
043100 
043200 800-READ-GAMME-INPUT-EXIT.
043300     EXIT.
043400 
043500 955-HEADINGS.
043600 
043700     ADD 1 TO WS-PAGE-COUNT.
043800     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
043900     WRITE RNG-REPORT-LINE FROM HL-HEADER-1
044000         AFTER ADVANCING TOP-OF-FORM.
044100     MOVE 1 TO WS-LINES-USED.
044200     MOVE 2 TO WS-LINE-SPACING.
044300     WRITE RNG-REPORT-LINE FROM HL-HEADER-2
044400         AFTER ADVANCING WS-LINE-SPACING.
044500     ADD WS-LINE-SPACING TO WS-LINES-USED.
044600 
044700 955-HEADINGS-EXIT.
044800     EXIT.
044900 
045000 960-LEVEL-HEADING.
045100 
045200     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
045300        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
045400           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
045500     MOVE MTE-MOYEN-RANG (MACH-INDEX) TO SUBH-MOYEN-RANG.
045600     MOVE 2 TO WS-LINE-SPACING.
045700     WRITE RNG-REPORT-LINE FROM SL-SUBHEADING
045800         AFTER ADVANCING WS-LINE-SPACING.
045900     ADD WS-LINE-SPACING TO WS-LINES-USED.
046000 
046100 960-LEVEL-HEADING-EXIT.
046200     EXIT.
