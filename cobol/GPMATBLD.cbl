000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPMATBLD.
000300 AUTHOR.        R D MERCER.
000400 INSTALLATION.  GPAO PRODUCTION CONTROL - PLANT 2 DATA CENTER.
000500 DATE-WRITTEN.  08/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900 ******************************************************************
001000 *  GPMATBLD - PRODUCT X MACHINE INCIDENCE MATRIX BUILDER         *
001100 *                                                                *
001200 *  CALLED SUBPROGRAM - NOT RUN AS ITS OWN JOB STEP.  CALLED BY   *
001300 *  GPKUZI00 (KUZIACK ISLAND/CELL FORMATION) AND GPKING00         *
001400 *  (MODIFIED KING'S ALGORITHM) TO BUILD THE PRODUCT X MACHINE    *
001500 *  INCIDENCE MATRIX THEY BOTH OPERATE ON, SO THE MATRIX IS       *
001600 *  ASSEMBLED IN EXACTLY ONE PLACE.                               *
001700 *                                                                *
001800 *  OPENS AND READS THE ARTICLE MASTER, THE MACHINE MASTER AND    *
001900 *  THE ROUTING EXTRACT ITSELF (THE CALLING PROGRAM PASSES NO     *
002000 *  FILE DATA - ONLY THE REQUEST/MATRIX AREA FROM GPMATRIX.CPY).  *
002100 *  ROWS OF THE MATRIX ARE ARTICLES IN ARTICLE-MASTER READ ORDER; *
002200 *  COLUMNS ARE MACHINES IN MACHINE-MASTER READ ORDER.  A CELL IS *
002300 *  SET TO 1 WHEN A ROUTING RECORD EXISTS FOR THAT ARTICLE/       *
002400 *  MACHINE PAIR WITH AN OPERATION NUMBER GREATER THAN ZERO.      *
002500 *                                                                *
002600 *  IF EITHER MASTER HAS MORE ENTRIES THAN THE TABLE SIZES IN     *
002700 *  GPMATRIX.CPY ALLOW, GP-REQ-RETURN-CODE COMES BACK NON-ZERO    *
002800 *  AND THE MATRIX IS NOT BUILT - THE CALLER IS RESPONSIBLE FOR   *
002900 *  CHECKING GP-REQ-OK BEFORE USING GP-INCIDENCE-MATRIX.          *
003000 ******************************************************************
003100 *  CHANGE LOG
003200 *    08/09/94  RDM  GP-000  ORIGINAL SUBROUTINE FOR CELL PROJECT
003300 *    06/21/96  TLC  GP-030  RAISED MAX-PRODUCTS FROM 20 TO 30 IN
003400 *                           GPMATRIX.CPY - NO LOGIC CHANGE HERE
003500 *    09/03/96  TLC  GP-035  REPLACED THE HAND-ROLLED PRODUCT AND
003600 *                           MACHINE LOOKUP LOOPS WITH SEARCH NOW
003700 *                           THAT THE TABLES ARE INDEXED - SEE
003800 *                           430-FIND-PRODUCT-ROW AND
003900 *                           440-FIND-MACHINE-COL
004000 *    11/19/99  RDM  GP-Y2K  NO DATE FIELDS IN THIS PROGRAM -
004100 *                           REVIEWED AND FOUND COMPLIANT
004150 *    11/08/04  JLP  GP-065  100-LOAD-ONE-PRODUCT NOW ALSO LOADS
004160 *                           GP-PRODUCT-NAME-TAB FROM ART-ARTICLE-
004170 *                           NAME SO GPKING00 CAN PRINT ARTICLE
004180 *                           NAMES ON THE ROW STUB OF ITS REPORT
004200 ******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT ARTICLE-MASTER    ASSIGN TO UT-S-ARTMAST
005600         FILE STATUS IS WS-ARTMAST-STATUS.
005700     SELECT MACHINE-MASTER    ASSIGN TO UT-S-MACMAST
005800         FILE STATUS IS WS-MACMAST-STATUS.
005900     SELECT ROUTING-INPUT     ASSIGN TO UT-S-ROUTING
006000         FILE STATUS IS WS-ROUTING-STATUS.
006100
006200 DATA DIVISION.
006300
006400 FILE SECTION.
006500
006600 FD  ARTICLE-MASTER
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 100 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS ARTICLE-MASTER-RECORD.
007200 01  ARTICLE-MASTER-RECORD.
007300     COPY GPARTMAS.
007400
007500 FD  MACHINE-MASTER
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS MACHINE-RECORD.
008100 01  MACHINE-RECORD.
008200     COPY GPMACMAS.
008300
008400 FD  ROUTING-INPUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 40 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS ROUTING-RECORD.
009000 01  ROUTING-RECORD.
009100     COPY GPROUTNG.
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  PROGRAM-INDICATOR-SWITCHES.
009600     05  WS-ARTMAST-STATUS            PIC X(2)   VALUE SPACES.
009700     05  WS-MACMAST-STATUS            PIC X(2)   VALUE SPACES.
009800     05  WS-ROUTING-STATUS            PIC X(2)   VALUE SPACES.
009900     05  WS-EOF-ARTMAST-SW            PIC X(3)   VALUE 'NO '.
010000         88  EOF-ARTMAST                          VALUE 'YES'.
010100     05  WS-EOF-MACMAST-SW            PIC X(3)   VALUE 'NO '.
010200         88  EOF-MACMAST                          VALUE 'YES'.
010300     05  WS-EOF-ROUTING-SW            PIC X(3)   VALUE 'NO '.
010400         88  EOF-ROUTING                          VALUE 'YES'.
010500     05  WS-ROW-FOUND-SW              PIC X(3)   VALUE SPACES.
010600         88  ROW-FOUND                             VALUE 'YES'.
010700     05  WS-COL-FOUND-SW              PIC X(3)   VALUE SPACES.
010800         88  COL-FOUND                             VALUE 'YES'.
010900     05  FILLER                       PIC X(01).
011000
011100 01  WS-ACCUMULATORS.
011200     05  WS-PRODUCT-CTR    PIC 9(4)      COMP-3  VALUE ZERO.
011300     05  WS-MACHINE-CTR    PIC 9(4)      COMP-3  VALUE ZERO.
011400     05  WS-ROUTING-CTR    PIC 9(6)      COMP-3  VALUE ZERO.
011500     05  WS-CELL-SET-CTR   PIC 9(6)      COMP-3  VALUE ZERO.
011600     05  FILLER            PIC X(01).
011700
011800 01  WS-ZERO-SUBSCRIPTS.
011900     05  WS-ZERO-ROW-SUB   PIC S9(4)     COMP-3  VALUE ZERO.
012000     05  WS-ZERO-COL-SUB   PIC 9(4)      COMP-3  VALUE ZERO.
012100     05  WS-ZERO-ROW-SUB-U REDEFINES
012200         WS-ZERO-ROW-SUB   PIC 9(4)      COMP-3.
012300     05  FILLER            PIC X(01).
012400
012500 01  WS-DIAGNOSTIC-FIELDS.
012600     05  WS-LAST-ARTICLE-READ PIC 9(9)   VALUE ZERO.
012700     05  WS-LAST-ARTICLE-READ-X REDEFINES
012800         WS-LAST-ARTICLE-READ PIC X(9).
012900     05  WS-LAST-MACHINE-READ PIC 9(9)   VALUE ZERO.
013000     05  WS-LAST-MACHINE-READ-X REDEFINES
013100         WS-LAST-MACHINE-READ PIC X(9).
013200     05  FILLER               PIC X(01).
013300
013400 01  DISPLAY-LINE.
013500     05  DISP-MESSAGE      PIC X(45).
013600     05  DISP-VALUE        PIC ZZZZZ9.
013700     05  FILLER            PIC X(01).
013800
013900 LINKAGE SECTION.
014000
014100 COPY GPMATRIX.
014200
014300 PROCEDURE DIVISION USING GP-MATRIX-REQUEST, GP-INCIDENCE-MATRIX.
014400
014500 000-MAIN.
014600
014700     MOVE ZERO TO GP-REQ-RETURN-CODE.
014800     MOVE ZERO TO GP-REQ-PRODUCT-COUNT GP-REQ-MACHINE-COUNT.
014900     OPEN INPUT ARTICLE-MASTER MACHINE-MASTER ROUTING-INPUT.
015000     PERFORM 100-LOAD-PRODUCT-ROWS THRU 100-LOAD-PRODUCT-ROWS-EXIT.
015100     IF GP-REQ-OK
015200        PERFORM 200-LOAD-MACHINE-COLS THRU 200-LOAD-MACHINE-COLS-EXIT.
015300     IF GP-REQ-OK
015400        PERFORM 300-ZERO-THE-MATRIX THRU 300-ZERO-THE-MATRIX-EXIT
015500        PERFORM 400-APPLY-ROUTINGS THRU 400-APPLY-ROUTINGS-EXIT.
015600     CLOSE ARTICLE-MASTER MACHINE-MASTER ROUTING-INPUT.
015700     GOBACK.
015800
015900 100-LOAD-PRODUCT-ROWS.
016000
016100     PERFORM 810-READ-ARTICLE-MASTER THRU 810-READ-ARTICLE-MASTER-EXIT.
016200     PERFORM 110-LOAD-ONE-PRODUCT THRU 110-LOAD-ONE-PRODUCT-EXIT
016300         UNTIL EOF-ARTMAST OR NOT GP-REQ-OK.
016400
016500 100-LOAD-PRODUCT-ROWS-EXIT.
016600     EXIT.
016700
016800 110-LOAD-ONE-PRODUCT.
016900
017000     MOVE ART-ARTICLE-ID TO WS-LAST-ARTICLE-READ.
017100     IF WS-PRODUCT-CTR >= GP-MAX-PRODUCTS
017200        MOVE 10 TO GP-REQ-RETURN-CODE
017300        DISPLAY 'GPMATBLD - TOO MANY PRODUCTS - LAST ARTICLE READ '
017400                 WS-LAST-ARTICLE-READ-X
017500        GO TO 110-LOAD-ONE-PRODUCT-EXIT.
017600     ADD 1 TO WS-PRODUCT-CTR.
017700     SET GP-PROD-IDX GP-PROD-NM-IDX TO WS-PRODUCT-CTR.
017800     MOVE ART-ARTICLE-ID   TO GP-PRODUCT-ID-TAB (GP-PROD-IDX).
017850     MOVE ART-ARTICLE-NAME TO                                  GP-065
017860         GP-PRODUCT-NAME-TAB (GP-PROD-NM-IDX).                 GP-065
017900     MOVE WS-PRODUCT-CTR TO GP-REQ-PRODUCT-COUNT.
018000     PERFORM 810-READ-ARTICLE-MASTER THRU 810-READ-ARTICLE-MASTER-EXIT.
018100
018200 110-LOAD-ONE-PRODUCT-EXIT.
018300     EXIT.
018400
018500 200-LOAD-MACHINE-COLS.
018600
018700     PERFORM 820-READ-MACHINE-MASTER THRU 820-READ-MACHINE-MASTER-EXIT.
018800     PERFORM 210-LOAD-ONE-MACHINE THRU 210-LOAD-ONE-MACHINE-EXIT
018900         UNTIL EOF-MACMAST OR NOT GP-REQ-OK.
019000
019100 200-LOAD-MACHINE-COLS-EXIT.
019200     EXIT.
019300
019400 210-LOAD-ONE-MACHINE.
019500
019600     MOVE MAC-MACHINE-ID TO WS-LAST-MACHINE-READ.
019700     IF WS-MACHINE-CTR >= GP-MAX-MACHINES
019800        MOVE 20 TO GP-REQ-RETURN-CODE
019900        DISPLAY 'GPMATBLD - TOO MANY MACHINES - LAST MACHINE READ '
020000                 WS-LAST-MACHINE-READ-X
020100        GO TO 210-LOAD-ONE-MACHINE-EXIT.
020200     ADD 1 TO WS-MACHINE-CTR.
020300     SET GP-MACH-IDX GP-MACH-NM-IDX TO WS-MACHINE-CTR.
020400     MOVE MAC-MACHINE-ID   TO GP-MACHINE-ID-TAB (GP-MACH-IDX).
020500     MOVE MAC-MACHINE-NAME TO GP-MACHINE-NAME-TAB (GP-MACH-NM-IDX).
020600     MOVE WS-MACHINE-CTR TO GP-REQ-MACHINE-COUNT.
020700     PERFORM 820-READ-MACHINE-MASTER THRU 820-READ-MACHINE-MASTER-EXIT.
020800
020900 210-LOAD-ONE-MACHINE-EXIT.
021000     EXIT.
021100
021200 300-ZERO-THE-MATRIX.
021300
021400     PERFORM 310-ZERO-ONE-ROW THRU 310-ZERO-ONE-ROW-EXIT
021500         VARYING WS-ZERO-ROW-SUB FROM 1 BY 1
021600           UNTIL WS-ZERO-ROW-SUB > WS-PRODUCT-CTR.
021700
021800 300-ZERO-THE-MATRIX-EXIT.
021900     EXIT.
022000
022100 310-ZERO-ONE-ROW.
022200
022300     SET GP-ROW-IDX TO WS-ZERO-ROW-SUB-U.
022400     PERFORM 320-ZERO-ONE-CELL THRU 320-ZERO-ONE-CELL-EXIT
022500         VARYING WS-ZERO-COL-SUB FROM 1 BY 1
022600           UNTIL WS-ZERO-COL-SUB > WS-MACHINE-CTR.
022700
022800 310-ZERO-ONE-ROW-EXIT.
022900     EXIT.
023000
023100 320-ZERO-ONE-CELL.
023200
023300     SET GP-COL-IDX TO WS-ZERO-COL-SUB.
023400     MOVE ZERO TO GP-CELL-COL (GP-ROW-IDX, GP-COL-IDX).
023500
023600 320-ZERO-ONE-CELL-EXIT.
023700     EXIT.
023800
023900 400-APPLY-ROUTINGS.
024000
024100     PERFORM 830-READ-ROUTING-INPUT THRU 830-READ-ROUTING-INPUT-EXIT.
024200     PERFORM 410-APPLY-ONE-ROUTING THRU 410-APPLY-ONE-ROUTING-EXIT
024300         UNTIL EOF-ROUTING.
024400
024500 400-APPLY-ROUTINGS-EXIT.
024600     EXIT.
024700
024800 410-APPLY-ONE-ROUTING.
024900
025000     IF RTG-OPERATION-NUMBER > ZERO
025100        PERFORM 430-FIND-PRODUCT-ROW THRU 430-FIND-PRODUCT-ROW-EXIT
025200        IF ROW-FOUND
025300           PERFORM 440-FIND-MACHINE-COL THRU 440-FIND-MACHINE-COL-EXIT
025400           IF COL-FOUND
025500              MOVE 1 TO GP-CELL-COL (GP-ROW-IDX, GP-COL-IDX)
025600              ADD 1 TO WS-CELL-SET-CTR
025700           ELSE
025800              NEXT SENTENCE
025900        ELSE
026000           NEXT SENTENCE
026100     ELSE
026200        NEXT SENTENCE.
026300     PERFORM 830-READ-ROUTING-INPUT THRU 830-READ-ROUTING-INPUT-EXIT.
026400
026500 410-APPLY-ONE-ROUTING-EXIT.
026600     EXIT.
026700
026800 430-FIND-PRODUCT-ROW.
026900
027000     MOVE SPACES TO WS-ROW-FOUND-SW.
027100     SET GP-PROD-IDX TO 1.
027200     SEARCH GP-PRODUCT-ID-TAB                                     GP-035
027300         AT END
027400             MOVE 'NO ' TO WS-ROW-FOUND-SW
027500         WHEN GP-PRODUCT-ID-TAB (GP-PROD-IDX) EQUAL TO
027600              RTG-ARTICLE-ID
027700             MOVE 'YES' TO WS-ROW-FOUND-SW
027800             SET GP-ROW-IDX TO GP-PROD-IDX.
027900
028000 430-FIND-PRODUCT-ROW-EXIT.
028100     EXIT.
028200
028300 440-FIND-MACHINE-COL.
028400
028500     MOVE SPACES TO WS-COL-FOUND-SW.
028600     SET GP-MACH-IDX TO 1.
028700     SEARCH GP-MACHINE-ID-TAB                                     GP-035
028800         AT END
028900             MOVE 'NO ' TO WS-COL-FOUND-SW
029000         WHEN GP-MACHINE-ID-TAB (GP-MACH-IDX) EQUAL TO
029100              RTG-MACHINE-ID
029200             MOVE 'YES' TO WS-COL-FOUND-SW
029300             SET GP-COL-IDX TO GP-MACH-IDX.
029400
029500 440-FIND-MACHINE-COL-EXIT.
029600     EXIT.
029700
029800 810-READ-ARTICLE-MASTER.
029900
030000     READ ARTICLE-MASTER
030100         AT END  MOVE 'YES' TO WS-EOF-ARTMAST-SW
030200                 GO TO 810-READ-ARTICLE-MASTER-EXIT.
030300
030400 810-READ-ARTICLE-MASTER-EXIT.
030500     EXIT.
030600
030700 820-READ-MACHINE-MASTER.
030800
030900     READ MACHINE-MASTER
031000         AT END  MOVE 'YES' TO WS-EOF-MACMAST-SW
031100                 GO TO 820-READ-MACHINE-MASTER-EXIT.
031200
031300 820-READ-MACHINE-MASTER-EXIT.
031400     EXIT.
031500
031600 830-READ-ROUTING-INPUT.
031700
031800     READ ROUTING-INPUT
031900         AT END  MOVE 'YES' TO WS-EOF-ROUTING-SW
032000                 GO TO 830-READ-ROUTING-INPUT-EXIT.
032100     ADD 1 TO WS-ROUTING-CTR.
032200
032300 830-READ-ROUTING-INPUT-EXIT.
032400     EXIT.
