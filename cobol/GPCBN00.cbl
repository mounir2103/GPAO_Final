000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GPCBN00.
000300 AUTHOR.        R D MERCER.
000400 INSTALLATION.  GPAO PRODUCTION CONTROL - PLANT 2 DATA CENTER.
000500 DATE-WRITTEN.  07/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900 ******************************************************************
001000 *  GPCBN00 - NET REQUIREMENTS (CBN) BATCH CALCULATION            *
001100 *                                                                *
001200 *  READS THE PERIOD-BY-PERIOD GROSS REQUIREMENTS / SCHEDULED     *
001300 *  RECEIPTS EXTRACT (CBN-PERIOD-INPUT), WHICH ARRIVES ALREADY    *
001400 *  GROUPED BY ARTICLE-ID AND ORDERED ASCENDING BY PERIOD-ID      *
001500 *  WITHIN ARTICLE, AND RUNS THE MRP NET-REQUIREMENTS / PLANNED   *
001600 *  ORDER CALCULATION FOR EVERY ARTICLE PRESENT IN THE EXTRACT -  *
001700 *  ONE CONTROL-BREAK GROUP PER ARTICLE, CARRYING PROJECTED       *
001800 *  INVENTORY AND PLANNED ORDER RELEASES FORWARD PERIOD TO        *
001900 *  PERIOD.  PRIOR CBN-RESULT-OUT CONTENT IS FULLY REPLACED EACH  *
002000 *  RUN (THE FILE IS OPENED OUTPUT, NOT EXTENDED).                *
002100 *                                                                *
002200 *  THE ARTICLE MASTER IS SMALL ENOUGH TO HOLD IN A TABLE FOR     *
002300 *  THE DURATION OF THE RUN; THE KEYED LOOKUP IS DONE WITH        *
002400 *  SEARCH AGAINST THAT TABLE RATHER THAN BY RANDOM ACCESS, THE   *
002500 *  SAME WAY GPRANG00 LOOKS UP ITS MACHINE TABLE ENTRIES.         *
002700 *                                                                *
002800 *  A GRAND-TOTAL LINE (SUM OF NET-REQUIREMENTS AND PLANNED-      *
002900 *  ORDERS ACROSS ALL PERIODS OF THE ARTICLE) IS PRINTED AT EACH  *
003000 *  ARTICLE BREAK - THIS CONTROL TOTAL IS NOT PRODUCED BY THE     *
003100 *  ON-LINE PLANNING SCREENS, IT IS AN ADDITION FOR THE BATCH     *
003200 *  REPORT PER THE GP-017 REQUEST (SEE CHANGE LOG BELOW).         *
003300 ******************************************************************
003400 *  CHANGE LOG
003500 *    07/11/94  RDM  GP-000  ORIGINAL PROGRAM - NET REQUIREMENTS
003600 *                           CALCULATION, ONE ARTICLE PER RUN
003700 *    08/30/94  RDM  GP-004  REWORKED TO PROCESS THE WHOLE EXTRACT
003800 *                           AS ARTICLE-ID CONTROL-BREAK GROUPS SO
003900 *                           THE NIGHTLY RUN COVERS EVERY ARTICLE
004000 *                           IN ONE PASS INSTEAD OF ONE JCL STEP
004100 *                           PER ARTICLE
004200 *    09/02/95  RDM  GP-017  ADDED GRAND-TOTAL CONTROL LINE AT
004300 *                           EACH ARTICLE BREAK PER REQUEST FROM
004400 *                           PRODUCTION CONTROL (M. ODET)
004500 *    03/02/98  TLC  GP-041  LOT-SIZE OF ZERO ON AN ARTICLE WITH
004600 *                           NET REQUIREMENTS NOW ABENDS THE STEP
004700 *                           INSTEAD OF DIVIDING BY ZERO - SEE
004800 *                           310-COMPUTE-ONE-PERIOD
004900 *    11/19/99  RDM  GP-Y2K  PERIOD-ID AND CBI-/CBO- PERIOD FIELDS
005000 *                           WIDENED 9(2) TO 9(4) - SEE GPCBNIN.CPY
005100 *                           AND GPCBNOUT.CPY - NO IMPACT ON THIS
005200 *                           PROGRAM'S OWN LOGIC, RECOMPILE ONLY
005300 *    04/14/03  JLP  GP-058  DELAI-OBTENTION IS READ FROM THE
005400 *                           ARTICLE MASTER BUT STILL NOT APPLIED
005500 *                           AS A LEAD-TIME OFFSET - CARRIED AS-IS
005600 *                           PENDING THE PHASE 2 SCHEDULING PROJECT
005700 ******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-390.
006300 OBJECT-COMPUTER.   IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT ARTICLE-MASTER    ASSIGN TO UT-S-ARTMAST
007100         FILE STATUS IS WS-ARTMAST-STATUS.
007200     SELECT CBN-PERIOD-INPUT  ASSIGN TO UT-S-CBNIN
007300         FILE STATUS IS WS-CBNIN-STATUS.
007400     SELECT CBN-RESULT-OUT    ASSIGN TO UT-S-CBNOUT
007500         FILE STATUS IS WS-CBNOUT-STATUS.
007600     SELECT CBN-REPORT        ASSIGN TO UT-S-REPORT
007700         FILE STATUS IS WS-REPORT-STATUS.
007800
007900 DATA DIVISION.
008000
008100 FILE SECTION.
008200
008300 FD  ARTICLE-MASTER
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 100 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS ARTICLE-MASTER-RECORD.
008900 01  ARTICLE-MASTER-RECORD.
009000     COPY GPARTMAS.
009100
009200 FD  CBN-PERIOD-INPUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 40 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS CBN-PERIOD-INPUT-RECORD.
009800 01  CBN-PERIOD-INPUT-RECORD.
009900     COPY GPCBNIN.
010000
010100 FD  CBN-RESULT-OUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 100 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS CBN-RESULT-RECORD.
010700 01  CBN-RESULT-RECORD.
010800     COPY GPCBNOUT.
010900
011000 FD  CBN-REPORT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 133 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS CBN-REPORT-LINE.
011600 01  CBN-REPORT-LINE             PIC X(133).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  PROGRAM-INDICATOR-SWITCHES.
012100     05  WS-ARTMAST-STATUS            PIC X(2)   VALUE SPACES.
012200     05  WS-CBNIN-STATUS              PIC X(2)   VALUE SPACES.
012300     05  WS-CBNOUT-STATUS             PIC X(2)   VALUE SPACES.
012400     05  WS-REPORT-STATUS             PIC X(2)   VALUE SPACES.
012500     05  WS-EOF-ARTMAST-SW            PIC X(3)   VALUE 'NO '.
012600         88  EOF-ARTMAST                          VALUE 'YES'.
012700     05  WS-EOF-CBNIN-SW              PIC X(3)   VALUE 'NO '.
012800         88  EOF-CBNIN                            VALUE 'YES'.
012900     05  WS-ARTICLE-FOUND-SW          PIC X(3)   VALUE SPACES.
013000         88  ARTICLE-FOUND                        VALUE 'YES'.
013100         88  ARTICLE-NOT-FOUND                    VALUE 'NO '.
013200     05  WS-FIRST-GROUP-SW            PIC X(3)   VALUE 'YES'.
013300         88  FIRST-GROUP                          VALUE 'YES'.
013400     05  FILLER                       PIC X(01).
013500
013600 01  WS-REPORT-CONTROLS.
013700     05  WS-PAGE-COUNT                PIC S9(3)  COMP-3 VALUE ZERO.
013800     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP-3 VALUE +45.
013900     05  WS-LINES-USED                PIC S9(2)  COMP-3 VALUE +46.
014000     05  WS-LINE-SPACING              PIC S9(1)  COMP-3 VALUE ZERO.
014100     05  FILLER                       PIC X(01).
014200
014300 01  WS-BREAK-CONTROLS.
014400     05  WS-PREVIOUS-ARTICLE-ID       PIC 9(9)          VALUE ZERO.
014500     05  WS-PREVIOUS-ARTICLE-ID-X REDEFINES
014600         WS-PREVIOUS-ARTICLE-ID       PIC X(9).
014700     05  FILLER                       PIC X(01).
014800
014900 01  WS-ACCUMULATORS.
015000 *  FOR PROGRAM RECORD TRACKING
015100     05  WS-READ-CTR       PIC 9(6)      COMP-3  VALUE ZERO.
015200     05  WS-WRTN-CTR       PIC 9(6)      COMP-3  VALUE ZERO.
015300     05  WS-ARTICLE-CTR    PIC 9(6)      COMP-3  VALUE ZERO.
015400 *  FOR ARTICLE (CONTROL-BREAK GROUP) TOTALS
015500     05  WS-GRP-NET-REQ-TL PIC 9(9)      COMP-3  VALUE ZERO.
015600     05  WS-GRP-PLND-ORD-TL PIC 9(9)     COMP-3  VALUE ZERO.
015700     05  FILLER            PIC X(01).
015800
015900 01  WS-CBN-WORK-FIELDS.
016000     05  WS-PREV-PROJ-INV             PIC S9(9)  COMP-3 VALUE ZERO.
016100     05  WS-PREV-PROJ-INV-U REDEFINES
016200         WS-PREV-PROJ-INV             PIC 9(9)   COMP-3.
016300     05  WS-PREV-PLND-REL             PIC 9(9)   COMP-3 VALUE ZERO.
016400     05  WS-RAW-PROJ-INV              PIC S9(9)  COMP-3 VALUE ZERO.
016500     05  WS-RAW-PROJ-INV-U REDEFINES
016600         WS-RAW-PROJ-INV              PIC 9(9)   COMP-3.
016700     05  WS-INTERIM-PROJ-INV          PIC 9(9)   COMP-3 VALUE ZERO.
016800     05  WS-NET-REQ                   PIC 9(9)   COMP-3 VALUE ZERO.
016900     05  WS-LOTS-NEEDED                PIC 9(9)  COMP-3 VALUE ZERO.
017000     05  WS-PLANNED-ORDERS             PIC 9(9)  COMP-3 VALUE ZERO.
017100     05  WS-PLANNED-ORDER-RELEASES     PIC 9(9)  COMP-3 VALUE ZERO.
017200     05  WS-FINAL-PROJ-INV             PIC 9(9)  COMP-3 VALUE ZERO.
017300     05  FILLER                        PIC X(01).
017400
017500 01  ARTICLE-TABLE.
017600     05  WS-MAX-ARTICLES              PIC 9(4)   COMP-3 VALUE 500.
017700     05  WS-ARTICLE-TAB-COUNT         PIC 9(4)   COMP-3 VALUE ZERO.
017800     05  ARTICLE-TAB-ENTRY OCCURS 500 TIMES
017900                            INDEXED BY ART-INDEX.
018000         10  ATE-ARTICLE-ID           PIC 9(9).
018100         10  ATE-SAFETY-STOCK         PIC 9(7).
018200         10  ATE-LOT-SIZE             PIC 9(7).
018300         10  ATE-DELAI-OBTENTION      PIC 9(5).
018400         10  FILLER                   PIC X(01).
018500     05  FILLER                       PIC X(01).
018600
018700 01  ERROR-MESSAGE-EL                 PIC X(133).
018800
018900 01  DISPLAY-LINE.
019000     05  DISP-MESSAGE      PIC X(45).
019100     05  DISP-VALUE        PIC ZZZZZ9.
019200     05  FILLER            PIC X(01).
019300
019400 * PROGRAM REPORT LINES.
019500
019600 01  HL-HEADER-1.
019700     05  FILLER            PIC X(1)   VALUE SPACES.
019800     05  FILLER            PIC X(30)  VALUE 'GPAO - CBN NET REQUIREMENTS'.
019900     05  FILLER            PIC X(35)  VALUE SPACES.
020000     05  FILLER            PIC X(13)  VALUE 'ARTICLE-ID: '.
020100     05  RPT-ARTICLE-ID    PIC 9(9).
020200     05  FILLER            PIC X(25)  VALUE SPACES.
020300     05  FILLER            PIC X(5)   VALUE 'PAGE '.
020400     05  RPT-PAGE-NO       PIC ZZZ.
020500     05  FILLER            PIC X(12)  VALUE SPACES.
020600
020700 01  HL-HEADER-2.
020800     05  FILLER            PIC X(2)   VALUE SPACES.
020900     05  FILLER            PIC X(6)   VALUE 'PERIOD'.
021000     05  FILLER            PIC X(4)   VALUE SPACES.
021100     05  FILLER            PIC X(9)   VALUE 'GROSS-REQ'.
021200     05  FILLER            PIC X(4)   VALUE SPACES.
021300     05  FILLER            PIC X(11)  VALUE 'SCHED-RECPT'.
021400     05  FILLER            PIC X(3)   VALUE SPACES.
021500     05  FILLER            PIC X(8)   VALUE 'PROJ-INV'.
021600     05  FILLER            PIC X(3)   VALUE SPACES.
021700     05  FILLER            PIC X(7)   VALUE 'NET-REQ'.
021800     05  FILLER            PIC X(4)   VALUE SPACES.
021900     05  FILLER            PIC X(11)  VALUE 'PLANNED-ORD'.
022000     05  FILLER            PIC X(4)   VALUE SPACES.
022100     05  FILLER            PIC X(11)  VALUE 'PLANNED-REL'.
022200     05  FILLER            PIC X(46)  VALUE SPACES.
022300
022400 01  DL-DETAIL.
022500     05  FILLER            PIC X(2)   VALUE SPACES.
022600     05  PERIOD-DL         PIC ZZZ9.
022700     05  FILLER            PIC X(5)   VALUE SPACES.
022800     05  GROSS-REQ-DL      PIC ZZZZZZ9.
022900     05  FILLER            PIC X(5)   VALUE SPACES.
023000     05  SCHED-RECPT-DL    PIC ZZZZZZ9.
023100     05  FILLER            PIC X(3)   VALUE SPACES.
023200     05  PROJ-INV-DL       PIC -ZZZZZZ9.
023300     05  FILLER            PIC X(2)   VALUE SPACES.
023400     05  NET-REQ-DL        PIC ZZZZZZ9.
023500     05  FILLER            PIC X(4)   VALUE SPACES.
023600     05  PLANNED-ORD-DL    PIC ZZZZZZZZ9.
023700     05  FILLER            PIC X(3)   VALUE SPACES.
023800     05  PLANNED-REL-DL    PIC ZZZZZZZZ9.
023900     05  FILLER            PIC X(58)  VALUE SPACES.
024000
024100 01  TL-ARTICLE-TOTAL.
024200     05  FILLER            PIC X(2)   VALUE SPACES.
024300     05  FILLER            PIC X(6)   VALUE 'TOTAL '.
024400     05  FILLER            PIC X(42) VALUE SPACES.
024500     05  FILLER            PIC X(10)  VALUE SPACES.
024600     05  TOT-NET-REQ-TL    PIC ZZZZZZZ9.
024700     05  FILLER            PIC X(4)   VALUE SPACES.
024800     05  TOT-PLND-ORD-TL   PIC ZZZZZZZ9.
024900     05  FILLER            PIC X(5)   VALUE SPACES.
025000     05  FILLER            PIC X(48)  VALUE SPACES.
025100
025200 PROCEDURE DIVISION.
025300
025400 000-MAINLINE.
025500
025600     OPEN INPUT  ARTICLE-MASTER
025700          INPUT  CBN-PERIOD-INPUT
025800          OUTPUT CBN-RESULT-OUT
025900          OUTPUT CBN-REPORT.
026000     PERFORM 100-LOAD-ARTICLE-TABLE THRU 100-LOAD-ARTICLE-TABLE-EXIT.
026100     PERFORM 150-INITIALIZE-RUN THRU 150-INITIALIZE-RUN-EXIT.
026200     PERFORM 800-READ-CBN-INPUT THRU 800-READ-CBN-INPUT-EXIT.
026300     IF EOF-CBNIN
026400        DISPLAY 'GPCBN00 - WARNING - CBN-PERIOD-INPUT IS EMPTY'
026500        GO TO 000-MAINLINE-EOJ.
026600     MOVE CBI-ARTICLE-ID TO WS-PREVIOUS-ARTICLE-ID.
026700     PERFORM 200-FIND-ARTICLE THRU 200-FIND-ARTICLE-EXIT.
026800     PERFORM 210-START-ARTICLE-GROUP THRU 210-START-ARTICLE-GROUP-EXIT.
026900     PERFORM 300-PROCESS-ONE-GROUP THRU 300-PROCESS-ONE-GROUP-EXIT
027000         UNTIL EOF-CBNIN.                                       GP-004
027100     PERFORM 400-END-ARTICLE-GROUP THRU 400-END-ARTICLE-GROUP-EXIT.
027200
027300 000-MAINLINE-EOJ.
027400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
027500     CLOSE ARTICLE-MASTER
027600           CBN-PERIOD-INPUT
027700           CBN-RESULT-OUT
027800           CBN-REPORT.
027900     MOVE ZERO TO RETURN-CODE.
028000     GOBACK.
028100
028200 100-LOAD-ARTICLE-TABLE.
028300
028400     MOVE 'NO ' TO WS-EOF-ARTMAST-SW.
028500     PERFORM 810-READ-ARTICLE-MASTER THRU 810-READ-ARTICLE-MASTER-EXIT.
028600     PERFORM 110-LOAD-ONE-ARTICLE THRU 110-LOAD-ONE-ARTICLE-EXIT
028700         UNTIL EOF-ARTMAST.
028800
028900 100-LOAD-ARTICLE-TABLE-EXIT.
029000     EXIT.
029100
029200 110-LOAD-ONE-ARTICLE.
029300
029400     IF WS-ARTICLE-TAB-COUNT >= WS-MAX-ARTICLES
029500        DISPLAY 'GPCBN00 - ABEND - ARTICLE TABLE FULL AT '
029600                 WS-MAX-ARTICLES
029700        MOVE 16 TO RETURN-CODE
029800        PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
029900        CLOSE ARTICLE-MASTER CBN-PERIOD-INPUT
030000              CBN-RESULT-OUT CBN-REPORT
030100        GOBACK.
030200     ADD 1 TO WS-ARTICLE-TAB-COUNT.
030300     SET ART-INDEX TO WS-ARTICLE-TAB-COUNT.
030400     MOVE ART-ARTICLE-ID      TO ATE-ARTICLE-ID (ART-INDEX).
030500     MOVE ART-SAFETY-STOCK    TO ATE-SAFETY-STOCK (ART-INDEX).
030600     MOVE ART-LOT-SIZE        TO ATE-LOT-SIZE (ART-INDEX).
030700     MOVE ART-DELAI-OBTENTION TO ATE-DELAI-OBTENTION (ART-INDEX).
030800     PERFORM 810-READ-ARTICLE-MASTER THRU 810-READ-ARTICLE-MASTER-EXIT.
030900
031000 110-LOAD-ONE-ARTICLE-EXIT.
031100     EXIT.
031200
031300 150-INITIALIZE-RUN.
031400
031500     MOVE ZEROS TO WS-PAGE-COUNT.
031600     MOVE 'YES' TO WS-FIRST-GROUP-SW.
031700
031800 150-INITIALIZE-RUN-EXIT.
031900     EXIT.
032000
032100 200-FIND-ARTICLE.
032200
032300     MOVE SPACES TO WS-ARTICLE-FOUND-SW.
032400     SET ART-INDEX TO 1.
032500     SEARCH ARTICLE-TAB-ENTRY
032600         AT END
032700             MOVE 'NO ' TO WS-ARTICLE-FOUND-SW
032800             DISPLAY 'GPCBN00 - ERROR - ARTICLE NOT ON MASTER - '
032900                      WS-PREVIOUS-ARTICLE-ID
033000         WHEN ATE-ARTICLE-ID (ART-INDEX) EQUAL TO WS-PREVIOUS-ARTICLE-ID
033100             MOVE 'YES' TO WS-ARTICLE-FOUND-SW.
033200
033300 200-FIND-ARTICLE-EXIT.
033400     EXIT.
033500
033600 210-START-ARTICLE-GROUP.
033700
033800     ADD 1 TO WS-ARTICLE-CTR.
033900     MOVE ZEROS TO WS-GRP-NET-REQ-TL WS-GRP-PLND-ORD-TL.
034000     MOVE WS-PREVIOUS-ARTICLE-ID TO RPT-ARTICLE-ID.
034100     IF ARTICLE-FOUND
034200        MOVE ATE-SAFETY-STOCK (ART-INDEX) TO WS-PREV-PROJ-INV
034300     ELSE
034400        MOVE ZERO TO WS-PREV-PROJ-INV.
034500     MOVE ZERO TO WS-PREV-PLND-REL.
034600     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
034700
034800 210-START-ARTICLE-GROUP-EXIT.
034900     EXIT.
035000
035100 300-PROCESS-ONE-GROUP.
035200
035300     IF CBI-ARTICLE-ID NOT EQUAL TO WS-PREVIOUS-ARTICLE-ID
035400        PERFORM 400-END-ARTICLE-GROUP THRU 400-END-ARTICLE-GROUP-EXIT
035500        MOVE CBI-ARTICLE-ID TO WS-PREVIOUS-ARTICLE-ID
035600        PERFORM 200-FIND-ARTICLE THRU 200-FIND-ARTICLE-EXIT
035700        PERFORM 210-START-ARTICLE-GROUP THRU 210-START-ARTICLE-GROUP-EXIT.
035800     IF ARTICLE-FOUND
035900        PERFORM 310-COMPUTE-ONE-PERIOD THRU 310-COMPUTE-ONE-PERIOD-EXIT
036000        PERFORM 350-PRINT-DETAIL-LINE THRU 350-PRINT-DETAIL-LINE-EXIT
036100        PERFORM 850-WRITE-RESULT-REC THRU 850-WRITE-RESULT-REC-EXIT
036200     ELSE
036300        NEXT SENTENCE.
036400     PERFORM 800-READ-CBN-INPUT THRU 800-READ-CBN-INPUT-EXIT.
036500
036600 300-PROCESS-ONE-GROUP-EXIT.
036700     EXIT.
036800
036900 310-COMPUTE-ONE-PERIOD.
037000
037100 *    BUSINESS RULE 1 - RAW PROJECTED INVENTORY
037200     COMPUTE WS-RAW-PROJ-INV =
037300             WS-PREV-PROJ-INV + CBI-SCHEDULED-RECEIPTS
037400             + WS-PREV-PLND-REL - CBI-GROSS-REQUIREMENTS.
037500
037600 *    BUSINESS RULE 2 - NET REQUIREMENTS AND INTERIM INVENTORY
037700     IF WS-RAW-PROJ-INV < 0
037800        COMPUTE WS-NET-REQ = 0 - WS-RAW-PROJ-INV
037900        MOVE ZERO TO WS-INTERIM-PROJ-INV
038000     ELSE
038100        MOVE ZERO TO WS-NET-REQ
038200        MOVE WS-RAW-PROJ-INV-U TO WS-INTERIM-PROJ-INV.
038300
038400 *    BUSINESS RULE 3 - LOT-FOR-LOT PLANNED ORDER, ROUNDED UP
038500     IF WS-NET-REQ > 0
038600        PERFORM 312-COMPUTE-PLANNED-ORDER THRU
038700                               312-COMPUTE-PLANNED-ORDER-EXIT
038800     ELSE
038900        MOVE ZERO TO WS-PLANNED-ORDERS
039000        MOVE WS-INTERIM-PROJ-INV TO WS-FINAL-PROJ-INV.
039100
039200 *    BUSINESS RULE 4 - PLANNED ORDER RELEASES (NO LEAD-TIME OFFSET)
039300     MOVE WS-PLANNED-ORDERS TO WS-PLANNED-ORDER-RELEASES.
039400
039500 *    BUSINESS RULE 5 - CARRY STATE FORWARD TO NEXT PERIOD
039600     MOVE WS-FINAL-PROJ-INV         TO WS-PREV-PROJ-INV.
039700     MOVE WS-PLANNED-ORDER-RELEASES TO WS-PREV-PLND-REL.
039800
039900 *    CONTROL TOTALS FOR THE ARTICLE GROUP (GP-017)
040000     ADD WS-NET-REQ       TO WS-GRP-NET-REQ-TL.
040100     ADD WS-PLANNED-ORDERS TO WS-GRP-PLND-ORD-TL.                 GP-017
040200
040300 310-COMPUTE-ONE-PERIOD-EXIT.
040400     EXIT.
040500
040600 312-COMPUTE-PLANNED-ORDER.
040700
040800     IF ATE-LOT-SIZE (ART-INDEX) NOT GREATER THAN ZERO
040900        DISPLAY 'GPCBN00 - ABEND - LOT-SIZE NOT POSITIVE - ARTICLE '
041000                 WS-PREVIOUS-ARTICLE-ID
041100        MOVE 20 TO RETURN-CODE                                  GP-041
041200        PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
041300        CLOSE ARTICLE-MASTER CBN-PERIOD-INPUT
041400              CBN-RESULT-OUT CBN-REPORT
041500        GOBACK.
041600     DIVIDE WS-NET-REQ BY ATE-LOT-SIZE (ART-INDEX)
041700            GIVING WS-LOTS-NEEDED.
041800     IF (WS-LOTS-NEEDED * ATE-LOT-SIZE (ART-INDEX)) < WS-NET-REQ
041900        ADD 1 TO WS-LOTS-NEEDED.
042000     COMPUTE WS-PLANNED-ORDERS =
042100             WS-LOTS-NEEDED * ATE-LOT-SIZE (ART-INDEX).
042200     COMPUTE WS-FINAL-PROJ-INV =
042300             WS-INTERIM-PROJ-INV + WS-PLANNED-ORDERS.
042400
042500 312-COMPUTE-PLANNED-ORDER-EXIT.
042600     EXIT.
042700
042800 350-PRINT-DETAIL-LINE.
042900
043000     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
043100        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
043200           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
043300     MOVE CBI-PERIOD-ID           TO PERIOD-DL.
043400     MOVE CBI-GROSS-REQUIREMENTS  TO GROSS-REQ-DL.
043500     MOVE CBI-SCHEDULED-RECEIPTS  TO SCHED-RECPT-DL.
043600     MOVE WS-FINAL-PROJ-INV       TO PROJ-INV-DL.
043700     MOVE WS-NET-REQ              TO NET-REQ-DL.
043800     MOVE WS-PLANNED-ORDERS       TO PLANNED-ORD-DL.
043900     MOVE WS-PLANNED-ORDER-RELEASES TO PLANNED-REL-DL.
044000     MOVE 1 TO WS-LINE-SPACING.
044100     WRITE CBN-REPORT-LINE FROM DL-DETAIL
044200         AFTER ADVANCING WS-LINE-SPACING.
044300     ADD WS-LINE-SPACING TO WS-LINES-USED.
044400
044500 350-PRINT-DETAIL-LINE-EXIT.
044600     EXIT.
044700
044800 360-PRINT-TOTAL-LINE.
044900
045000     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
045100        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
045200           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
045300     MOVE WS-GRP-NET-REQ-TL  TO TOT-NET-REQ-TL.
045400     MOVE WS-GRP-PLND-ORD-TL TO TOT-PLND-ORD-TL.
045500     MOVE 2 TO WS-LINE-SPACING.
045600     WRITE CBN-REPORT-LINE FROM TL-ARTICLE-TOTAL
045700         AFTER ADVANCING WS-LINE-SPACING.
045800     ADD WS-LINE-SPACING TO WS-LINES-USED.
045900
046000 360-PRINT-TOTAL-LINE-EXIT.
046100     EXIT.
046200
046300 400-END-ARTICLE-GROUP.
046400
046500     IF ARTICLE-FOUND                                             GP-017
046600        PERFORM 360-PRINT-TOTAL-LINE THRU 360-PRINT-TOTAL-LINE-EXIT.
046700
046800 400-END-ARTICLE-GROUP-EXIT.
046900     EXIT.
047000
047100 550-DISPLAY-PROG-DIAG.
047200
047300     DISPLAY '****     GPCBN00 RUNNING     ****'.
047400     MOVE 'CBN PERIOD RECORDS READ                      '  TO
047500          DISP-MESSAGE.
047600     MOVE WS-READ-CTR TO DISP-VALUE.
047700     DISPLAY DISPLAY-LINE.
047800     MOVE 'CBN RESULT RECORDS WRITTEN                   '  TO
047900          DISP-MESSAGE.
048000     MOVE WS-WRTN-CTR TO DISP-VALUE.
048100     DISPLAY DISPLAY-LINE.
048200     MOVE 'ARTICLES PROCESSED                           '  TO
048300          DISP-MESSAGE.
048400     MOVE WS-ARTICLE-CTR TO DISP-VALUE.
048500     DISPLAY DISPLAY-LINE.
048600     MOVE 'ENDING PROJ-INV, LAST ARTICLE PROCESSED      '  TO
048700          DISP-MESSAGE.
048800     MOVE WS-PREV-PROJ-INV-U TO DISP-VALUE.
048900     DISPLAY DISPLAY-LINE.
049000     DISPLAY '****     GPCBN00 EOJ         ****'.
049100
049200 550-DISPLAY-PROG-DIAG-EXIT.
049300     EXIT.
049400
049500 800-READ-CBN-INPUT.
049600
049700     READ CBN-PERIOD-INPUT
049800         AT END  MOVE 'YES' TO WS-EOF-CBNIN-SW
049900                 GO TO 800-READ-CBN-INPUT-EXIT.
050000     ADD 1 TO WS-READ-CTR.
050100
050200 800-READ-CBN-INPUT-EXIT.
050300     EXIT.
050400
050500 810-READ-ARTICLE-MASTER.
050600
050700     READ ARTICLE-MASTER
050800         AT END  MOVE 'YES' TO WS-EOF-ARTMAST-SW
050900                 GO TO 810-READ-ARTICLE-MASTER-EXIT.
051000
051100 810-READ-ARTICLE-MASTER-EXIT.
051200     EXIT.
051300
051400 850-WRITE-RESULT-REC.
051500
051600     MOVE WS-PREVIOUS-ARTICLE-ID    TO CBO-ARTICLE-ID.
051700     MOVE CBI-PERIOD-ID             TO CBO-PERIOD-ID.
051800     MOVE 'PERIOD '                 TO CBO-PRD-LIT.
051900     MOVE CBI-PERIOD-ID             TO CBO-PRD-NUM.
052000     MOVE CBI-GROSS-REQUIREMENTS    TO CBO-GROSS-REQUIREMENTS.
052100     MOVE CBI-SCHEDULED-RECEIPTS    TO CBO-SCHEDULED-RECEIPTS.
052200     MOVE WS-FINAL-PROJ-INV         TO CBO-PROJECTED-INVENTORY.
052300     MOVE WS-NET-REQ                TO CBO-NET-REQUIREMENTS.
052400     MOVE WS-PLANNED-ORDERS         TO CBO-PLANNED-ORDERS.
052500     MOVE WS-PLANNED-ORDER-RELEASES TO CBO-PLANNED-ORDER-RELEASES.
052600     WRITE CBN-RESULT-RECORD.
052700     ADD 1 TO WS-WRTN-CTR.
052800
052900 850-WRITE-RESULT-REC-EXIT.
053000     EXIT.
053100
053200 955-HEADINGS.
053300
053400     ADD 1 TO WS-PAGE-COUNT.
053500     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
053600     WRITE CBN-REPORT-LINE FROM HL-HEADER-1
053700         AFTER ADVANCING TOP-OF-FORM.
053800     MOVE 1 TO WS-LINES-USED.
053900     MOVE 2 TO WS-LINE-SPACING.
054000     WRITE CBN-REPORT-LINE FROM HL-HEADER-2
054100         AFTER ADVANCING WS-LINE-SPACING.
054200     ADD WS-LINE-SPACING TO WS-LINES-USED.
054300
054400 955-HEADINGS-EXIT.
054500     EXIT.
