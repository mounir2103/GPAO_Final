000100******************************************************************
000200*    GPGAMME  --  GAMME (ROUTING RANK) EXTRACT RECORD            *
000300*    ONE ENTRY PER GAMME / MACHINE / RANG TRIPLE - INPUT TO      *
000400*    THE AVERAGE-OPERATION-RANK-PER-MACHINE ANALYSIS (GPRANG00). *
000500*------------------------------------------------------------------
000600*    CHANGE LOG
000700*    09/14/95  RDM  GP-020  ORIGINAL LAYOUT FOR RANG MOYEN PROJECT
000800******************************************************************
000900 05  GAM-GAMME-ID                PIC X(10).
001000 05  GAM-MACHINE-NAME            PIC X(30).
001100 05  GAM-RANG                    PIC 9(3).
001200 05  FILLER                      PIC X(17).
